000100*================================================================
000110* PROGRAMA  : BANK7
000120* TITULO    : RETIRO ORDENADO ENTRE CUENTAS ASOCIADAS A TARJETA
000130*
000140* Subprograma del motor de contabilizacion. Se invoca desde
000150* BANK10 cuando la peticion trae PET-TIPO-TRANS =
000160* "DEBIT_WITHDRAWAL" y la tarjeta tiene varias cuentas asociadas.
000170* Acumula el saldo de cada cuenta asociada a la tarjeta (a partir
000180* de sus transacciones activas, de la mas reciente a la mas
000190* antigua) y elige la primera cuenta, por orden de aparicion,
000200* que cubra el importe solicitado.
000210*================================================================
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID. BANK7.
000240 AUTHOR. J. CALAVIA NAVARRO.
000250 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000260 DATE-WRITTEN. 1991-09-03.
000270 DATE-COMPILED.
000280 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000290*----------------------------------------------------------------
000300* HISTORIAL DE MODIFICACIONES
000310*----------------------------------------------------------------
000320* 1991-09-03 JCN SOL-0289 Version inicial: compra de entradas de
000330*            espectaculos en el cajero, con tabla de espectaculos
000340*            visibles en pantalla y paginacion adelante/atras.
000350* 1994-11-22 PAR SOL-0410 Se retira la compra de espectaculos del
000360*            catalogo de servicios del cajero; el programa queda
000370*            pendiente de reciclar.
000380* 1998-12-03 JCN SOL-0877 Revision del ano 2000 (sin cambios de
000390*            fondo; se revisan las fechas de los comentarios).
000400* 2024-03-04 JCN SOL-4430 Se reaprovecha la tabla en memoria de   SOL4430 
000410*            la pantalla de espectaculos para acumular el saldo
000420*            de las cuentas asociadas a una tarjeta y elegir, por
000430*            orden de aparicion, la primera cuenta que cubra el
000440*            importe de un retiro ordenado.
000450* 2024-07-09 JCN SOL-4564 El alta deja de escribir TXN-ID en      SOL4564 
000460*            blanco: se compone a partir del contador de slot de
000470*            TRANSACMS para que BANK1 y BANK2 puedan localizar la
000480*            transaccion despues.
000490* 2024-07-16 JCN SOL-4570 El alta devuelve el TXN-ID asignado en  SOL4570 
000500*            PET-TXN-ID para que BANK10 pueda calcular a
000510*            continuacion la comision de la transaccion recien
000520*            contabilizada.
000530*----------------------------------------------------------------
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000590     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000600            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT TRANSACMS ASSIGN TO DISK
000640     ORGANIZATION IS RELATIVE
000650     ACCESS MODE IS DYNAMIC
000660     RELATIVE KEY IS SLOT-TXN
000670     FILE STATUS IS FSM.

000680 DATA DIVISION.
000690 FILE SECTION.
000700 FD  TRANSACMS
000710     LABEL RECORD STANDARD
000720     VALUE OF FILE-ID IS "transacms.ubd".
000730     COPY TXNRECC.

000740 WORKING-STORAGE SECTION.
000750 77  FSM                          PIC X(2).
000760 77  SLOT-TXN                     PIC 9(9) COMP.
000770 77  ULTIMO-SLOT-TXN               PIC 9(9) COMP.
000780 77  SLOT-TXN-TEXTO                PIC 9(9).

000790 77  FECHA-AAAAMMDD                PIC 9(8).
000800 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000810     05  ANO                      PIC 9(4).
000820     05  MES                      PIC 9(2).
000830     05  DIA                      PIC 9(2).

000840 77  HORA-HHMMSSCC                PIC 9(8).
000850 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
000860     05  HORAS                    PIC 9(2).
000870     05  MINUTOS                  PIC 9(2).
000880     05  SEGUNDOS                 PIC 9(2).
000890     05  MILISEGUNDOS             PIC 9(2).

000900 01  FECHA-ACTUAL-ISO              PIC X(26).

000910* TABLA reaprovechada de la antigua pantalla de espectaculos:
000920* antes guardaba los 15 codigos de espectaculo visibles en
000930* pantalla, ahora acumula el saldo por cuenta asociada a la
000940* tarjeta de la peticion, en el orden en que se van encontrando.
000950 01  TABLA-CUENTAS-ASOC.
000960     05  ENTRADA-CUENTA OCCURS 50 TIMES.
000970         10  TC-CUENTA-ID             PIC X(20).
000980         10  TC-SALDO                 PIC S9(11)V99.
000990     05  FILLER                       PIC X(04).

001000 77  NUM-CUENTAS                  PIC 9(2) COMP.
001010 77  IDX-BUSQUEDA                 PIC 9(2) COMP.
001020 77  IDX-SELECCION                PIC 9(2) COMP.
001030 77  CUENTA-HALLADA-EN-TABLA      PIC X(1) VALUE "N".
001040     88  HALLADA-EN-TABLA             VALUE "S".
001050 77  CUENTA-SELECCIONADA          PIC X(1) VALUE "N".
001060     88  HAY-CUENTA-SELECCIONADA      VALUE "S".
001070 77  CUENTA-ID-SELECCIONADA       PIC X(20).

001080 LINKAGE SECTION.
001090     COPY TXNREQC.
001100 01  RESULTADO-OPERACION          PIC X(1).
001110     88  OPERACION-ACEPTADA           VALUE "S".
001120     88  OPERACION-RECHAZADA          VALUE "N".
001130 01  MENSAJE-ERROR                PIC X(60).
001131 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
001132     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
001133     05  MENSAJE-ERROR-TEXTO      PIC X(50).

001140 PROCEDURE DIVISION USING PETICION-TRANS-REG
001150                          RESULTADO-OPERACION
001160                          MENSAJE-ERROR.
001170 INICIO-BANK7 SECTION.
001180* Forzamos que se cree el fichero de transacciones si todavia
001190* no existe, igual que se hace en el resto de programas de la
001200* casa con F-MOVIMIENTOS.
001210     OPEN I-O TRANSACMS CLOSE TRANSACMS.
001220     MOVE "S" TO RESULTADO-OPERACION.
001230     INITIALIZE MENSAJE-ERROR.
001240     MOVE 0 TO NUM-CUENTAS.
001250     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.

001260 BUSCAR-ULTIMO-SLOT SECTION.
001270     MOVE 0 TO ULTIMO-SLOT-TXN.
001280     OPEN I-O TRANSACMS.
001290     IF FSM NOT = "00" AND FSM NOT = "05"
001300         GO TO PSYS-ERR.

001310 LEER-ULTIMO-SLOT.
001320     READ TRANSACMS NEXT RECORD AT END GO TO ACUMULAR-SALDOS-CUENTA.
001330     IF SLOT-TXN > ULTIMO-SLOT-TXN
001340         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
001350     GO TO LEER-ULTIMO-SLOT.

001360 ACUMULAR-SALDOS-CUENTA SECTION.
001370* Recorremos las transacciones activas de la tarjeta desde la
001380* mas reciente (el slot mas alto) hacia la mas antigua, leyendo
001390* por clave relativa en lugar de con READ NEXT, para acumular el
001400* saldo por cuenta en orden de aparicion mas-reciente-primero.
001410     MOVE ULTIMO-SLOT-TXN TO SLOT-TXN.

001420 ACUMULAR-LOOP.
001430     IF SLOT-TXN = 0
001440         GO TO SELECCIONAR-CUENTA.
001450     READ TRANSACMS INVALID KEY GO TO SIGUIENTE-SLOT.
001460     IF TXN-PRODUCTO-ID = PET-TARJETA-ID AND TXN-ACTIVA
001470         PERFORM ACTUALIZAR-TABLA THRU ACTUALIZAR-TABLA-FIN.

001480 SIGUIENTE-SLOT.
001490     SUBTRACT 1 FROM SLOT-TXN.
001500     GO TO ACUMULAR-LOOP.

001510 ACTUALIZAR-TABLA SECTION.
001520     MOVE "N" TO CUENTA-HALLADA-EN-TABLA.
001530     PERFORM BUSCAR-EN-TABLA THRU BUSCAR-EN-TABLA-FIN
001540         VARYING IDX-BUSQUEDA FROM 1 BY 1
001550         UNTIL IDX-BUSQUEDA > NUM-CUENTAS OR HALLADA-EN-TABLA.
001560     IF NOT HALLADA-EN-TABLA AND NUM-CUENTAS < 50
001570         ADD 1 TO NUM-CUENTAS
001580         MOVE TXN-CUENTA-ID TO TC-CUENTA-ID(NUM-CUENTAS)
001590         MOVE TXN-IMPORTE-REDEF TO TC-SALDO(NUM-CUENTAS).

001600 ACTUALIZAR-TABLA-FIN.
001610     EXIT.

001620 BUSCAR-EN-TABLA.
001630     IF TC-CUENTA-ID(IDX-BUSQUEDA) = TXN-CUENTA-ID
001640         ADD TXN-IMPORTE-REDEF TO TC-SALDO(IDX-BUSQUEDA)
001650         MOVE "S" TO CUENTA-HALLADA-EN-TABLA.

001660 BUSCAR-EN-TABLA-FIN.
001670     EXIT.

001680 SELECCIONAR-CUENTA SECTION.
001690* Ordered-withdrawal account selection rule: se recorre la tabla
001700* en el orden de aparicion y se elige la primera cuenta cuyo
001710* saldo acumulado cubra el importe solicitado (first-fit, no
001720* mejor ajuste ni mayor saldo primero).
001730     CLOSE TRANSACMS.
001740     MOVE "N" TO CUENTA-SELECCIONADA.
001750     PERFORM EVALUAR-CUENTA THRU EVALUAR-CUENTA-FIN
001760         VARYING IDX-SELECCION FROM 1 BY 1
001770         UNTIL IDX-SELECCION > NUM-CUENTAS OR HAY-CUENTA-SELECCIONADA.

001780     IF NOT HAY-CUENTA-SELECCIONADA
001790         MOVE "N" TO RESULTADO-OPERACION
001800         MOVE "Saldo insuficiente en cuentas asociadas" TO MENSAJE-ERROR
001810         GO TO FIN-BANK7.

001820 EVALUAR-CUENTA.
001830     IF TC-SALDO(IDX-SELECCION) NOT < PET-IMPORTE-REDEF
001840         MOVE TC-CUENTA-ID(IDX-SELECCION) TO CUENTA-ID-SELECCIONADA
001850         MOVE "S" TO CUENTA-SELECCIONADA.

001860 EVALUAR-CUENTA-FIN.
001870     EXIT.

001880 BUSCAR-ULTIMO-SLOT-ESCRITURA SECTION.
001890* Reabrimos el fichero para dar de alta el movimiento de
001900* retirada sobre la cuenta seleccionada.
001910     OPEN I-O TRANSACMS.
001920     IF FSM NOT = "00" AND FSM NOT = "05"
001930         GO TO PSYS-ERR.

001940 ESCRITURA-TRANSACCION SECTION.
001950     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
001960* TXN-ID se compone a partir del propio contador de slot del
001970* fichero relativo compartido TRANSACMS: es unico entre todos
001980* los subprogramas porque todos abren el mismo fichero.
001990     MOVE SLOT-TXN                TO SLOT-TXN-TEXTO.
002000     MOVE SPACES                  TO TXN-ID.
002010     STRING "TXN"              DELIMITED BY SIZE
002020            SLOT-TXN-TEXTO      DELIMITED BY SIZE
002030         INTO TXN-ID.
002040* Se devuelve el TXN-ID recien asignado en el propio registro
002050* de peticion (PET-TXN-ID) para que BANK10 pueda invocar a
002060* continuacion el calculo de comision sobre esta transaccion.
002070     MOVE TXN-ID                  TO PET-TXN-ID.

002080     MOVE PET-CLIENTE-ID          TO TXN-CLIENTE-ID.
002090     MOVE PET-DEUDOR-DNI          TO TXN-DEUDOR-DNI.
002100     MOVE PET-PAGADOR-DNI         TO TXN-PAGADOR-DNI.
002110* La tarjeta no tiene columna propia en TRANSACCION-REG: se
002120* conserva en TXN-PRODUCTO-ID para poder volver a localizar las
002130* cuentas asociadas en un retiro ordenado posterior.
002140     MOVE PET-TARJETA-ID          TO TXN-PRODUCTO-ID.
002150     MOVE CUENTA-ID-SELECCIONADA  TO TXN-CUENTA-ID.
002160     MOVE PET-TIPO-OPERACION      TO TXN-TIPO-OPERACION.
002170     MOVE PET-CUENTA-DESTINO-ID   TO TXN-CUENTA-DESTINO-ID.
002180     MOVE "DEBIT_WITHDRAWAL"      TO TXN-TIPO.
002190     MOVE PET-ORIGEN              TO TXN-ORIGEN.
002200     MOVE "ACTIVE"                TO TXN-ESTADO.
002210     MOVE "PENDING"               TO TXN-SITUACION.
002220* Convenio de signo: las retiradas se graban en negativo.
002230     COMPUTE TXN-IMPORTE-REDEF = PET-IMPORTE-REDEF * -1.
002240     MOVE 0                       TO TXN-COMISION-REDEF.
002250     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
002260     MOVE PET-FECHA-EVENTO        TO TXN-FEC-EVENTO.
002270     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
002280     MOVE FECHA-ACTUAL-ISO        TO TXN-FEC-ALTA.

002290     WRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
002300     CLOSE TRANSACMS.
002310     GO TO FIN-BANK7.

002320 CONSTRUIR-FECHA-ACTUAL SECTION.
002330* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
002340* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
002350* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros
002360* de transacciones.
002370     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
002380     ACCEPT HORA-HHMMSSCC FROM TIME.
002390     STRING ANO            DELIMITED BY SIZE
002400            "-"             DELIMITED BY SIZE
002410            MES            DELIMITED BY SIZE
002420            "-"             DELIMITED BY SIZE
002430            DIA            DELIMITED BY SIZE
002440            "T"             DELIMITED BY SIZE
002450            HORAS          DELIMITED BY SIZE
002460            ":"             DELIMITED BY SIZE
002470            MINUTOS        DELIMITED BY SIZE
002480            ":"             DELIMITED BY SIZE
002490            SEGUNDOS       DELIMITED BY SIZE
002500            "Z"             DELIMITED BY SIZE
002510         INTO FECHA-ACTUAL-ISO.

002520 PSYS-ERR SECTION.
002530     CLOSE TRANSACMS.
002540     MOVE "N" TO RESULTADO-OPERACION.
002550     MOVE "Error de E/S en fichero de transacciones" TO MENSAJE-ERROR.
002560     IF MODO-PRUEBA-ACTIVO
002570         DISPLAY "BANK7 - FSM=" FSM.

002580 FIN-BANK7 SECTION.
002590     EXIT PROGRAM.
