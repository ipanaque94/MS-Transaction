000100*================================================================
000110* PROGRAMA  : BANK1
000120* TITULO    : MODIFICACION Y BAJA LOGICA DE TRANSACCIONES
000130*
000140* Subprograma del motor de contabilizacion. Se invoca desde
000150* BANK10 al margen del despacho normal por tipo de operacion, ya
000160* que no da de alta ninguna transaccion nueva: localiza una ya
000170* contabilizada por PET-TXN-ID y la modifica o la marca como
000180* inactiva. PET-TIPO-OPERACION distingue cual de las dos
000190* operaciones se solicita ("UPDATE" o "DELETE"), igual que antes
000200* distinguia el tipo de tarjeta/operacion de cajero.
000210*================================================================
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID. BANK1.
000240 AUTHOR. J. CALAVIA NAVARRO.
000250 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000260 DATE-WRITTEN. 1989-02-20.
000270 DATE-COMPILED.
000280 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000290*----------------------------------------------------------------
000300* HISTORIAL DE MODIFICACIONES
000310*----------------------------------------------------------------
000320* 1989-02-20 JCN SOL-0001 Version inicial: pantalla de entrada
000330*            del cajero, lectura de tarjeta y PIN contra los
000340*            ficheros TARJETAS/INTENTOS y menu principal del
000350*            cajero automatico.
000360* 1990-09-04 RAP SOL-0150 Se anade el bloqueo de tarjeta tras
000370*            tres intentos fallidos de PIN.
000380* 1998-12-03 JCN SOL-0877 Revision del ano 2000 (sin cambios de
000390*            fondo; se revisan las fechas de los comentarios).
000400* 2024-05-06 JCN SOL-4520 Se retira la pantalla de cajero y el    SOL4520 
000410*            control de PIN/intentos, que pasan a gestionarse en
000420*            otro subsistema; el programa pasa a dar servicio a
000430*            la modificacion y a la baja logica de transacciones
000440*            ya contabilizadas del motor de contabilizacion.
000450*----------------------------------------------------------------
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000510     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000520            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT TRANSACMS ASSIGN TO DISK
000560     ORGANIZATION IS RELATIVE
000570     ACCESS MODE IS DYNAMIC
000580     RELATIVE KEY IS SLOT-TXN
000590     FILE STATUS IS FSM.

000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  TRANSACMS
000630     LABEL RECORD STANDARD
000640     VALUE OF FILE-ID IS "transacms.ubd".
000650     COPY TXNRECC.

000660 WORKING-STORAGE SECTION.
000670 77  FSM                          PIC X(2).
000680 77  SLOT-TXN                     PIC 9(9) COMP.

000690 77  FECHA-AAAAMMDD                PIC 9(8).
000700 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000710     05  ANO                      PIC 9(4).
000720     05  MES                      PIC 9(2).
000730     05  DIA                      PIC 9(2).

000740 77  HORA-HHMMSSCC                PIC 9(8).
000750 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
000760     05  HORAS                    PIC 9(2).
000770     05  MINUTOS                  PIC 9(2).
000780     05  SEGUNDOS                 PIC 9(2).
000790     05  MILISEGUNDOS             PIC 9(2).

000800 01  FECHA-ACTUAL-ISO              PIC X(26).
000810 77  DEUDA-VENCIDA-ENCONTRADA      PIC X(1) VALUE "N".
000820     88  HAY-DEUDA-VENCIDA             VALUE "S".
000830 77  TXN-OBJETIVO-HALLADA          PIC X(1) VALUE "N".
000840     88  HALLADA-TXN-OBJETIVO          VALUE "S".

000850 LINKAGE SECTION.
000860     COPY TXNREQC.
000870 01  RESULTADO-OPERACION          PIC X(1).
000880     88  OPERACION-ACEPTADA           VALUE "S".
000890     88  OPERACION-RECHAZADA          VALUE "N".
000900 01  MENSAJE-ERROR                PIC X(60).
000901 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
000902     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
000903     05  MENSAJE-ERROR-TEXTO      PIC X(50).

000910 PROCEDURE DIVISION USING PETICION-TRANS-REG
000920                          RESULTADO-OPERACION
000930                          MENSAJE-ERROR.
000940 INICIO-BANK1 SECTION.
000950* Forzamos que se cree el fichero de transacciones si todavia
000960* no existe, igual que se hace en el resto de programas de la
000970* casa con F-MOVIMIENTOS.
000980     OPEN I-O TRANSACMS CLOSE TRANSACMS.
000990     MOVE "S" TO RESULTADO-OPERACION.
001000     INITIALIZE MENSAJE-ERROR.
001010     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.

001020 ENCAMINAR-PETICION SECTION.
001030* PET-TIPO-OPERACION hace de selector entre las dos operaciones
001040* que atiende este programa; no se graba tal cual en ningun
001050* campo de TRANSACCION-REG.
001060     IF PET-TIPO-OPERACION = "DELETE"
001070         GO TO BORRAR-TRANSACCION.
001080     GO TO ACTUALIZAR-TRANSACCION.

001090 ACTUALIZAR-TRANSACCION SECTION.
001100* update - se bloquea si el cliente arrastra una deuda de
001110* credito vencida; si la transaccion no existe el flujo termina
001120* sin escribir nada (no es un error).
001130     MOVE "N" TO DEUDA-VENCIDA-ENCONTRADA.
001140     OPEN INPUT TRANSACMS.
001150     IF FSM NOT = "00"
001160         GO TO PSYS-ERR.

001170 LEER-TXN-DEUDA-ACTUALIZAR.
001180     READ TRANSACMS NEXT RECORD AT END GO TO FIN-LECTURA-DEUDA-ACT.
001190     IF TXN-CLIENTE-ID = PET-CLIENTE-ID
001200         IF TXN-ES-CARGO-CREDITO
001210             IF TXN-ACTIVA
001220                 IF TXN-FEC-TRANS < FECHA-ACTUAL-ISO
001230                     MOVE "S" TO DEUDA-VENCIDA-ENCONTRADA.
001240     GO TO LEER-TXN-DEUDA-ACTUALIZAR.

001250 FIN-LECTURA-DEUDA-ACT.
001260     CLOSE TRANSACMS.
001270     IF HAY-DEUDA-VENCIDA
001280         MOVE "N" TO RESULTADO-OPERACION
001290         MOVE "Cliente tiene deudas vencidas" TO MENSAJE-ERROR
001300         GO TO FIN-BANK1.

001310     MOVE "N" TO TXN-OBJETIVO-HALLADA.
001320     OPEN I-O TRANSACMS.
001330     IF FSM NOT = "00"
001340         GO TO PSYS-ERR.

001350 LEER-TXN-ACTUALIZAR.
001360     READ TRANSACMS NEXT RECORD AT END GO TO FIN-ACTUALIZAR-TRANSACCION.
001370     IF TXN-ID = PET-TXN-ID
001380         MOVE "S" TO TXN-OBJETIVO-HALLADA
001390         GO TO REGRABAR-TRANSACCION.
001400     GO TO LEER-TXN-ACTUALIZAR.

001410 REGRABAR-TRANSACCION.
001420* AMOUNT, TXN-DATE y DESCRIPTION se sustituyen por los de la
001430* peticion; TXN-TIPO pasa a TRANSFER_INTERNAL con independencia
001440* del tipo que traiga la peticion de entrada.
001450     MOVE PET-IMPORTE-REDEF       TO TXN-IMPORTE-REDEF.
001460     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
001470     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
001480     MOVE "TRANSFER_INTERNAL"     TO TXN-TIPO.
001490     REWRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.

001500 FIN-ACTUALIZAR-TRANSACCION.
001510     CLOSE TRANSACMS.
001520     GO TO FIN-BANK1.

001530 BORRAR-TRANSACCION SECTION.
001540* Baja logica de una transaccion ya contabilizada: debe existir y
001550* estar activa, si no se rechaza la peticion.
001560     MOVE "N" TO TXN-OBJETIVO-HALLADA.
001570     OPEN I-O TRANSACMS.
001580     IF FSM NOT = "00"
001590         GO TO PSYS-ERR.

001600 LEER-TXN-BORRAR.
001610     READ TRANSACMS NEXT RECORD AT END GO TO FIN-LECTURA-BORRAR.
001620     IF TXN-ID = PET-TXN-ID AND TXN-ACTIVA
001630         MOVE "S" TO TXN-OBJETIVO-HALLADA
001640         GO TO MARCAR-TRANSACCION-INACTIVA.
001650     GO TO LEER-TXN-BORRAR.

001660 FIN-LECTURA-BORRAR.
001670     CLOSE TRANSACMS.
001680     MOVE "N" TO RESULTADO-OPERACION.
001690     MOVE "Transaction not found or already deleted" TO MENSAJE-ERROR.
001700     GO TO FIN-BANK1.

001710 MARCAR-TRANSACCION-INACTIVA.
001720     MOVE "INACTIVE"              TO TXN-ESTADO.
001730     REWRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
001740     CLOSE TRANSACMS.
001750     GO TO FIN-BANK1.

001760 CONSTRUIR-FECHA-ACTUAL SECTION.
001770* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
001780* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
001790* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros
001800* de transacciones.
001810     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001820     ACCEPT HORA-HHMMSSCC FROM TIME.
001830     STRING ANO            DELIMITED BY SIZE
001840            "-"             DELIMITED BY SIZE
001850            MES            DELIMITED BY SIZE
001860            "-"             DELIMITED BY SIZE
001870            DIA            DELIMITED BY SIZE
001880            "T"             DELIMITED BY SIZE
001890            HORAS          DELIMITED BY SIZE
001900            ":"             DELIMITED BY SIZE
001910            MINUTOS        DELIMITED BY SIZE
001920            ":"             DELIMITED BY SIZE
001930            SEGUNDOS       DELIMITED BY SIZE
001940            "Z"             DELIMITED BY SIZE
001950         INTO FECHA-ACTUAL-ISO.

001960 PSYS-ERR SECTION.
001970     CLOSE TRANSACMS.
001980     MOVE "N" TO RESULTADO-OPERACION.
001990     MOVE "Error de E/S en fichero de transacciones" TO MENSAJE-ERROR.
002000     IF MODO-PRUEBA-ACTIVO
002010         DISPLAY "BANK1 - FSM=" FSM.

002020 FIN-BANK1 SECTION.
002030     EXIT PROGRAM.
