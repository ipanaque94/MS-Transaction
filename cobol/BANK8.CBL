000100*================================================================
000110* PROGRAMA  : BANK8
000120* TITULO    : ALTA DE OPERACIONES CON TARJETA DE DEBITO
000130*
000140* Subprograma del motor de contabilizacion. Se invoca desde
000150* BANK10 cuando la peticion trae PET-TIPO-TRANS =
000160* "DEBIT_CARD_CHARGE" o "DEBIT_CARD_PAYMENT". El cargo con tarjeta
000170* no valida nada; el pago con tarjeta valida que el importe sea
000180* positivo y no supere el limite de 10000,00.
000190*================================================================
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID. BANK8.
000220 AUTHOR. R. ALBIZU PEREZ.
000230 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000240 DATE-WRITTEN. 1990-07-11.
000250 DATE-COMPILED.
000260 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000270*----------------------------------------------------------------
000280* HISTORIAL DE MODIFICACIONES
000290*----------------------------------------------------------------
000300* 1990-07-11 RAP SOL-0119 Version inicial: cambio de clave personal
000310*            de la tarjeta desde el cajero, con control de tres
000320*            intentos antes de bloquear la tarjeta.
000330* 1993-02-08 PAR SOL-0330 Se ajusta el mensaje de tarjeta bloqueada
000340*            a la nueva pantalla corporativa.
000350* 1998-12-03 JCN SOL-0877 Revision del ano 2000 (sin cambios de
000360*            fondo; se revisan las fechas de los comentarios).
000370* 2024-03-11 RAP SOL-4435 Se retira el cambio de clave (se        SOL4435
000380*            gestiona ya en otro subsistema) y el programa pasa a dar de
000390*            alta los movimientos de cargo y pago con tarjeta de
000400*            debito del motor de contabilizacion; se elimina el
000410*            fichero de intentos, que ya no aplica.
000420* 2024-07-09 RAP SOL-4565 El alta deja de escribir TXN-ID en      SOL4565 
000430*            blanco: se compone a partir del contador de slot de
000440*            TRANSACMS para que BANK1 y BANK2 puedan localizar la
000450*            transaccion despues.
000460* 2024-07-16 JCN SOL-4570 El alta devuelve el TXN-ID asignado en  SOL4570 
000470*            PET-TXN-ID para que BANK10 pueda calcular a
000480*            continuacion la comision de la transaccion recien
000490*            contabilizada.
000500*----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000560     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000570            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT TRANSACMS ASSIGN TO DISK
000610     ORGANIZATION IS RELATIVE
000620     ACCESS MODE IS DYNAMIC
000630     RELATIVE KEY IS SLOT-TXN
000640     FILE STATUS IS FSM.

000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  TRANSACMS
000680     LABEL RECORD STANDARD
000690     VALUE OF FILE-ID IS "transacms.ubd".
000700     COPY TXNRECC.

000710 WORKING-STORAGE SECTION.
000720 77  FSM                          PIC X(2).
000730 77  SLOT-TXN                     PIC 9(9) COMP.
000740 77  ULTIMO-SLOT-TXN               PIC 9(9) COMP.
000750 77  SLOT-TXN-TEXTO                PIC 9(9).

000760 77  FECHA-AAAAMMDD                PIC 9(8).
000770 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000780     05  ANO                      PIC 9(4).
000790     05  MES                      PIC 9(2).
000800     05  DIA                      PIC 9(2).

000810 77  HORA-HHMMSSCC                PIC 9(8).
000820 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
000830     05  HORAS                    PIC 9(2).
000840     05  MINUTOS                  PIC 9(2).
000850     05  SEGUNDOS                 PIC 9(2).
000860     05  MILISEGUNDOS             PIC 9(2).

000870 01  FECHA-ACTUAL-ISO              PIC X(26).

000880 77  LIMITE-PAGO-TARJETA           PIC S9(11)V99 VALUE 10000.00.

000890 LINKAGE SECTION.
000900     COPY TXNREQC.
000910 01  RESULTADO-OPERACION          PIC X(1).
000920     88  OPERACION-ACEPTADA           VALUE "S".
000930     88  OPERACION-RECHAZADA          VALUE "N".
000940 01  MENSAJE-ERROR                PIC X(60).
000941 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
000942     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
000943     05  MENSAJE-ERROR-TEXTO      PIC X(50).

000950 PROCEDURE DIVISION USING PETICION-TRANS-REG
000960                          RESULTADO-OPERACION
000970                          MENSAJE-ERROR.
000980 INICIO-BANK8 SECTION.
000990* Forzamos que se cree el fichero de transacciones si todavia
001000* no existe, igual que se hace en el resto de programas de la
001010* casa con F-MOVIMIENTOS.
001020     OPEN I-O TRANSACMS CLOSE TRANSACMS.
001030     MOVE "S" TO RESULTADO-OPERACION.
001040     INITIALIZE MENSAJE-ERROR.
001050     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.

001060 VALIDAR-MONTO SECTION.
001070* El cargo con tarjeta no valida nada. El pago con tarjeta exige
001080* importe positivo y no superior a 10000,00.
001100     IF PET-ES-PAGO-TARJETA
001110         IF PET-IMPORTE-REDEF NOT > 0
001120             MOVE "N" TO RESULTADO-OPERACION
001130             MOVE "El monto debe ser mayor a cero" TO MENSAJE-ERROR
001140             GO TO FIN-BANK8
001150         END-IF
001160         IF PET-IMPORTE-REDEF > LIMITE-PAGO-TARJETA
001170             MOVE "N" TO RESULTADO-OPERACION
001180             MOVE "El monto excede el limite permitido" TO MENSAJE-ERROR
001190             GO TO FIN-BANK8
001200         END-IF.

001210 BUSCAR-ULTIMO-SLOT SECTION.
001220     MOVE 0 TO ULTIMO-SLOT-TXN.
001230     OPEN I-O TRANSACMS.
001240     IF FSM NOT = "00" AND FSM NOT = "05"
001250         GO TO PSYS-ERR.

001260 LEER-ULTIMO-SLOT.
001270     READ TRANSACMS NEXT RECORD AT END GO TO ESCRITURA-TRANSACCION.
001280     IF SLOT-TXN > ULTIMO-SLOT-TXN
001290         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
001300     GO TO LEER-ULTIMO-SLOT.

001310 ESCRITURA-TRANSACCION SECTION.
001320     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
001330* TXN-ID se compone a partir del propio contador de slot del
001340* fichero relativo compartido TRANSACMS: es unico entre todos
001350* los subprogramas porque todos abren el mismo fichero.
001360     MOVE SLOT-TXN                TO SLOT-TXN-TEXTO.
001370     MOVE SPACES                  TO TXN-ID.
001380     STRING "TXN"              DELIMITED BY SIZE
001390            SLOT-TXN-TEXTO      DELIMITED BY SIZE
001400         INTO TXN-ID.
001410* Se devuelve el TXN-ID recien asignado en el propio registro
001420* de peticion (PET-TXN-ID) para que BANK10 pueda invocar a
001430* continuacion el calculo de comision sobre esta transaccion.
001440     MOVE TXN-ID                  TO PET-TXN-ID.

001450     MOVE PET-CLIENTE-ID          TO TXN-CLIENTE-ID.
001460     MOVE PET-DEUDOR-DNI          TO TXN-DEUDOR-DNI.
001470     MOVE PET-PAGADOR-DNI         TO TXN-PAGADOR-DNI.
001480* La tarjeta no tiene columna propia en TRANSACCION-REG: se
001490* conserva en TXN-PRODUCTO-ID para poder localizar despues las
001500* cuentas asociadas en un retiro ordenado.
001510     MOVE PET-TARJETA-ID          TO TXN-PRODUCTO-ID.
001520     MOVE PET-CUENTA-ID           TO TXN-CUENTA-ID.
001530     MOVE PET-TIPO-OPERACION      TO TXN-TIPO-OPERACION.
001540     MOVE PET-CUENTA-DESTINO-ID   TO TXN-CUENTA-DESTINO-ID.
001550     IF PET-ES-CARGO-TARJETA
001560         MOVE "DEBIT_CARD_CHARGE"    TO TXN-TIPO
001570     ELSE
001580         MOVE "DEBIT_CARD_PAYMENT"   TO TXN-TIPO.
001590     MOVE "DEBIT_CARD"            TO TXN-ORIGEN.
001600     MOVE "ACTIVE"                TO TXN-ESTADO.
001610     MOVE "PENDING"               TO TXN-SITUACION.
001620     MOVE PET-IMPORTE-REDEF       TO TXN-IMPORTE-REDEF.
001630     MOVE 0                       TO TXN-COMISION-REDEF.
001640     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
001650     MOVE PET-FECHA-EVENTO        TO TXN-FEC-EVENTO.
001660     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
001670     MOVE FECHA-ACTUAL-ISO        TO TXN-FEC-ALTA.

001680     WRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
001690     CLOSE TRANSACMS.
001700     GO TO FIN-BANK8.

001710 CONSTRUIR-FECHA-ACTUAL SECTION.
001720* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
001730* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
001740* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros
001750* de transacciones.
001760     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001770     ACCEPT HORA-HHMMSSCC FROM TIME.
001780     STRING ANO            DELIMITED BY SIZE
001790            "-"             DELIMITED BY SIZE
001800            MES            DELIMITED BY SIZE
001810            "-"             DELIMITED BY SIZE
001820            DIA            DELIMITED BY SIZE
001830            "T"             DELIMITED BY SIZE
001840            HORAS          DELIMITED BY SIZE
001850            ":"             DELIMITED BY SIZE
001860            MINUTOS        DELIMITED BY SIZE
001870            ":"             DELIMITED BY SIZE
001880            SEGUNDOS       DELIMITED BY SIZE
001890            "Z"             DELIMITED BY SIZE
001900         INTO FECHA-ACTUAL-ISO.

001910 PSYS-ERR SECTION.
001920     CLOSE TRANSACMS.
001930     MOVE "N" TO RESULTADO-OPERACION.
001940     MOVE "Error de E/S en fichero de transacciones" TO MENSAJE-ERROR.
001950     IF MODO-PRUEBA-ACTIVO
001960         DISPLAY "BANK8 - FSM=" FSM.

001970 FIN-BANK8 SECTION.
001980     EXIT PROGRAM.
