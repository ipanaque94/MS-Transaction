000100*================================================================
000110* PROGRAMA  : BANK6
000120* TITULO    : ALTA DE TRANSFERENCIAS (INTERNAS Y EXTERNAS)
000130*
000140* Subprograma del motor de contabilizacion. Se invoca desde
000150* BANK10 cuando la peticion trae PET-TIPO-TRANS =
000160* "TRANSFER_INTERNAL" o "TRANSFER_EXTERNAL". Ninguna de las dos
000170* aplica validacion alguna: se da de alta la transaccion tal y
000180* como llega la peticion, distinguiendo unicamente el tipo que se
000190* graba en TXN-TIPO.
000200*================================================================
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID. BANK6.
000230 AUTHOR. M. GASCON RUBIO.
000240 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000250 DATE-WRITTEN. 1989-06-14.
000260 DATE-COMPILED.
000270 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000280*----------------------------------------------------------------
000290* HISTORIAL DE MODIFICACIONES
000300*----------------------------------------------------------------
000310* 1989-06-14 MGR SOL-0068 Version inicial: transferencia entre
000320*            cuentas de clientes de la propia entidad, solicitada
000330*            por pantalla en el cajero.
000340* 1991-03-20 MGR SOL-0215 Se anade la opcion de indicar una
000350*            cuenta destino de otra entidad (transferencia
000360*            externa); hasta entonces solo se admitian cuentas
000370*            propias.
000380* 1994-11-15 PAR SOL-0405 Se deja de pedir tarjeta/cuenta destino
000390*            por pantalla: el alta de transferencias pasa a
000400*            invocarse como subprograma por lotes desde BANK10.
000410* 1998-12-03 JCN SOL-0877 Revision del ano 2000: la fecha de alta
000420*            se construye ya en formato AAAA-MM-DD de cuatro
000430*            digitos de ano.
000440* 2024-02-12 MGR SOL-4420 Se adapta el movimiento al nuevo        SOL4420 
000450*            layout TRANSACCION-REG (copia TXNRECC); el parrafo
000460*            unico de escritura pasa a distinguir transferencia
000470*            interna de externa segun PET-TIPO-TRANS.
000480* 2024-07-09 MGR SOL-4563 El alta deja de escribir TXN-ID en      SOL4563 
000490*            blanco: se compone a partir del contador de slot de
000500*            TRANSACMS para que BANK1 y BANK2 puedan localizar la
000510*            transaccion despues.
000520* 2024-07-16 JCN SOL-4570 El alta devuelve el TXN-ID asignado en  SOL4570 
000530*            PET-TXN-ID para que BANK10 pueda calcular a
000540*            continuacion la comision de la transaccion recien
000550*            contabilizada.
000560*----------------------------------------------------------------
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000620     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000630            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT TRANSACMS ASSIGN TO DISK
000670     ORGANIZATION IS RELATIVE
000680     ACCESS MODE IS DYNAMIC
000690     RELATIVE KEY IS SLOT-TXN
000700     FILE STATUS IS FSM.

000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  TRANSACMS
000740     LABEL RECORD STANDARD
000750     VALUE OF FILE-ID IS "transacms.ubd".
000760     COPY TXNRECC.

000770 WORKING-STORAGE SECTION.
000780 77  FSM                          PIC X(2).
000790 77  SLOT-TXN                     PIC 9(9) COMP.
000800 77  ULTIMO-SLOT-TXN               PIC 9(9) COMP.
000810 77  SLOT-TXN-TEXTO                PIC 9(9).

000820 77  FECHA-AAAAMMDD                PIC 9(8).
000830 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000840     05  ANO                      PIC 9(4).
000850     05  MES                      PIC 9(2).
000860     05  DIA                      PIC 9(2).

000870 77  HORA-HHMMSSCC                PIC 9(8).
000880 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
000890     05  HORAS                    PIC 9(2).
000900     05  MINUTOS                  PIC 9(2).
000910     05  SEGUNDOS                 PIC 9(2).
000920     05  MILISEGUNDOS             PIC 9(2).

000930 01  FECHA-ACTUAL-ISO              PIC X(26).

000940 LINKAGE SECTION.
000950     COPY TXNREQC.
000960 01  RESULTADO-OPERACION          PIC X(1).
000970     88  OPERACION-ACEPTADA           VALUE "S".
000980     88  OPERACION-RECHAZADA          VALUE "N".
000990 01  MENSAJE-ERROR                PIC X(60).
000991 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
000992     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
000993     05  MENSAJE-ERROR-TEXTO      PIC X(50).

001000 PROCEDURE DIVISION USING PETICION-TRANS-REG
001010                          RESULTADO-OPERACION
001020                          MENSAJE-ERROR.
001030 INICIO-BANK6 SECTION.
001040* Forzamos que se cree el fichero de transacciones si todavia
001050* no existe, igual que se hace en el resto de programas de la
001060* casa con F-MOVIMIENTOS.
001070     OPEN I-O TRANSACMS CLOSE TRANSACMS.
001080     MOVE "S" TO RESULTADO-OPERACION.
001090     INITIALIZE MENSAJE-ERROR.
001100     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.

001110 BUSCAR-ULTIMO-SLOT SECTION.
001120* Ni la transferencia interna ni la externa validan nada: se
001130* contabiliza la transferencia tal y como llega.
001140     MOVE 0 TO ULTIMO-SLOT-TXN.
001150     OPEN I-O TRANSACMS.
001160     IF FSM NOT = "00" AND FSM NOT = "05"
001170         GO TO PSYS-ERR.

001180 LEER-ULTIMO-SLOT.
001190     READ TRANSACMS NEXT RECORD AT END GO TO ESCRITURA-TRANSACCION.
001200     IF SLOT-TXN > ULTIMO-SLOT-TXN
001210         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
001220     GO TO LEER-ULTIMO-SLOT.

001230 ESCRITURA-TRANSACCION SECTION.
001240     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
001250* TXN-ID se compone a partir del propio contador de slot del
001260* fichero relativo compartido TRANSACMS: es unico entre todos
001270* los subprogramas porque todos abren el mismo fichero.
001280     MOVE SLOT-TXN                TO SLOT-TXN-TEXTO.
001290     MOVE SPACES                  TO TXN-ID.
001300     STRING "TXN"              DELIMITED BY SIZE
001310            SLOT-TXN-TEXTO      DELIMITED BY SIZE
001320         INTO TXN-ID.
001330* Se devuelve el TXN-ID recien asignado en el propio registro
001340* de peticion (PET-TXN-ID) para que BANK10 pueda invocar a
001350* continuacion el calculo de comision sobre esta transaccion.
001360     MOVE TXN-ID                  TO PET-TXN-ID.

001370     MOVE PET-CLIENTE-ID          TO TXN-CLIENTE-ID.
001380     MOVE PET-DEUDOR-DNI          TO TXN-DEUDOR-DNI.
001390     MOVE PET-PAGADOR-DNI         TO TXN-PAGADOR-DNI.
001400     MOVE PET-PRODUCTO-ID         TO TXN-PRODUCTO-ID.
001410     MOVE PET-CUENTA-ID           TO TXN-CUENTA-ID.
001420     MOVE PET-TIPO-OPERACION      TO TXN-TIPO-OPERACION.
001430     MOVE PET-CUENTA-DESTINO-ID   TO TXN-CUENTA-DESTINO-ID.
001440     IF PET-ES-TRANSF-INTERNA
001450         MOVE "TRANSFER_INTERNAL"    TO TXN-TIPO
001460     ELSE
001470         MOVE "TRANSFER_EXTERNAL"    TO TXN-TIPO.
001480     MOVE PET-ORIGEN              TO TXN-ORIGEN.
001490     MOVE "ACTIVE"                TO TXN-ESTADO.
001500     MOVE "PENDING"               TO TXN-SITUACION.
001510     MOVE PET-IMPORTE-REDEF       TO TXN-IMPORTE-REDEF.
001520     MOVE 0                       TO TXN-COMISION-REDEF.
001530     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
001540     MOVE PET-FECHA-EVENTO        TO TXN-FEC-EVENTO.
001550     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
001560     MOVE FECHA-ACTUAL-ISO        TO TXN-FEC-ALTA.

001570     WRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
001580     CLOSE TRANSACMS.
001590     GO TO FIN-BANK6.

001600 CONSTRUIR-FECHA-ACTUAL SECTION.
001610* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
001620* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
001630* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros
001640* de transacciones.
001650     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001660     ACCEPT HORA-HHMMSSCC FROM TIME.
001670     STRING ANO            DELIMITED BY SIZE
001680            "-"             DELIMITED BY SIZE
001690            MES            DELIMITED BY SIZE
001700            "-"             DELIMITED BY SIZE
001710            DIA            DELIMITED BY SIZE
001720            "T"             DELIMITED BY SIZE
001730            HORAS          DELIMITED BY SIZE
001740            ":"             DELIMITED BY SIZE
001750            MINUTOS        DELIMITED BY SIZE
001760            ":"             DELIMITED BY SIZE
001770            SEGUNDOS       DELIMITED BY SIZE
001780            "Z"             DELIMITED BY SIZE
001790         INTO FECHA-ACTUAL-ISO.

001800 PSYS-ERR SECTION.
001810     CLOSE TRANSACMS.
001820     MOVE "N" TO RESULTADO-OPERACION.
001830     MOVE "Error de E/S en fichero de transacciones" TO MENSAJE-ERROR.
001840     IF MODO-PRUEBA-ACTIVO
001850         DISPLAY "BANK6 - FSM=" FSM.

001860 FIN-BANK6 SECTION.
001870     EXIT PROGRAM.
