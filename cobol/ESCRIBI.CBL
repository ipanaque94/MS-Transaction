000100*================================================================
000110* PROGRAMA  : ESCRIBI
000120* TITULO    : ALTA DE CARGO DE CREDITO
000130* Subprograma del motor de contabilizacion. Se invoca desde
000140* BANK10 cuando la peticion trae PET-TIPO-TRANS =
000150* "CREDIT_CHARGE". No aplica ninguna validacion de importe ni de
000160* deuda: se limita a dar de alta la transaccion en TRANSACMS, tal
000170* y como la version original de este programa escribia un
000180* registro suelto en el fichero sin pasar por pantalla.
000190*================================================================
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID. ESCRIBI.
000220 AUTHOR. P. ARBUES ROYO.
000230 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000240 DATE-WRITTEN. 1990-02-19.
000250 DATE-COMPILED.
000260 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000270*----------------------------------------------------------------
000280* HISTORIAL DE MODIFICACIONES
000290*----------------------------------------------------------------
000300* 1990-02-19 PAR SOL-0103 Version inicial: programa de utilidad
000310*            para escribir un registro suelto en el fichero de
000320*            espectaculos sin tener que pasar por la pantalla de
000330*            venta de entradas.
000340* 1998-12-03 JCN SOL-0877 Revision del ano 2000 (sin cambios de
000350*            fondo; se revisan las fechas de los comentarios).
000360* 2024-02-05 JCN SOL-4403 Se reconvierte en subprograma de alta   SOL4403 
000370*            de cargos de credito del motor de contabilizacion;
000380*            los valores ya no se fijan a mano en el codigo sino
000390*            que llegan por LINKAGE en la peticion de transaccion.
000400* 2024-07-09 JCN SOL-4566 El alta deja de escribir TXN-ID en      SOL4566 
000410*            blanco: se compone a partir del contador de slot de
000420*            TRANSACMS para que BANK1 y BANK2 puedan localizar la
000430*            transaccion despues.
000440* 2024-07-16 JCN SOL-4570 El alta devuelve el TXN-ID asignado en  SOL4570 
000450*            PET-TXN-ID para que BANK10 pueda calcular a
000460*            continuacion la comision de la transaccion recien
000470*            contabilizada.
000480*----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000540     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000550            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT TRANSACMS ASSIGN TO DISK
000590     ORGANIZATION IS RELATIVE
000600     ACCESS MODE IS DYNAMIC
000610     RELATIVE KEY IS SLOT-TXN
000620     FILE STATUS IS FSM.

000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  TRANSACMS
000660     LABEL RECORD STANDARD
000670     VALUE OF FILE-ID IS "transacms.ubd".
000680     COPY TXNRECC.

000690 WORKING-STORAGE SECTION.
000700 77  FSM                          PIC X(2).
000710 77  SLOT-TXN                     PIC 9(9) COMP.
000720 77  ULTIMO-SLOT-TXN               PIC 9(9) COMP.
000730 77  SLOT-TXN-TEXTO                PIC 9(9).

000740 77  FECHA-AAAAMMDD                PIC 9(8).
000750 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000760     05  ANO                      PIC 9(4).
000770     05  MES                      PIC 9(2).
000780     05  DIA                      PIC 9(2).

000790 77  HORA-HHMMSSCC                PIC 9(8).
000800 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
000810     05  HORAS                    PIC 9(2).
000820     05  MINUTOS                  PIC 9(2).
000830     05  SEGUNDOS                 PIC 9(2).
000840     05  MILISEGUNDOS             PIC 9(2).

000850 01  FECHA-ACTUAL-ISO              PIC X(26).

000860 LINKAGE SECTION.
000870     COPY TXNREQC.
000880 01  RESULTADO-OPERACION          PIC X(1).
000890     88  OPERACION-ACEPTADA           VALUE "S".
000900     88  OPERACION-RECHAZADA          VALUE "N".
000910 01  MENSAJE-ERROR                PIC X(60).
000911 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
000912     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
000913     05  MENSAJE-ERROR-TEXTO      PIC X(50).

000920 PROCEDURE DIVISION USING PETICION-TRANS-REG
000930                          RESULTADO-OPERACION
000940                          MENSAJE-ERROR.
000950 INICIO-ESCRIBI SECTION.
000960* Forzamos que se cree el fichero de transacciones si todavia
000970* no existe, igual que se hace en el resto de programas de la
000980* casa con F-MOVIMIENTOS.
000990     OPEN I-O TRANSACMS CLOSE TRANSACMS.
001000     MOVE "S" TO RESULTADO-OPERACION.
001010     INITIALIZE MENSAJE-ERROR.
001020     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.

001030 BUSCAR-ULTIMO-SLOT SECTION.
001040* El alta de cargo de credito no valida nada: se contabiliza tal y
001050* como llega la peticion, sin mas comprobaciones.
001060     MOVE 0 TO ULTIMO-SLOT-TXN.
001070     OPEN I-O TRANSACMS.
001080     IF FSM NOT = "00" AND FSM NOT = "05"
001090         GO TO PSYS-ERR.

001100 LEER-ULTIMO-SLOT.
001110     READ TRANSACMS NEXT RECORD AT END GO TO ESCRITURA-TRANSACCION.
001120     IF SLOT-TXN > ULTIMO-SLOT-TXN
001130         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
001140     GO TO LEER-ULTIMO-SLOT.

001150 ESCRITURA-TRANSACCION SECTION.
001160     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
001170* TXN-ID se compone a partir del propio contador de slot del
001180* fichero relativo compartido TRANSACMS: es unico entre todos
001190* los subprogramas porque todos abren el mismo fichero.
001200     MOVE SLOT-TXN                TO SLOT-TXN-TEXTO.
001210     MOVE SPACES                  TO TXN-ID.
001220     STRING "TXN"              DELIMITED BY SIZE
001230            SLOT-TXN-TEXTO      DELIMITED BY SIZE
001240         INTO TXN-ID.
001250* Se devuelve el TXN-ID recien asignado en el propio registro
001260* de peticion (PET-TXN-ID) para que BANK10 pueda invocar a
001270* continuacion el calculo de comision sobre esta transaccion.
001280     MOVE TXN-ID                  TO PET-TXN-ID.

001290     MOVE PET-CLIENTE-ID          TO TXN-CLIENTE-ID.
001300     MOVE PET-DEUDOR-DNI          TO TXN-DEUDOR-DNI.
001310     MOVE PET-PAGADOR-DNI         TO TXN-PAGADOR-DNI.
001320     MOVE PET-PRODUCTO-ID         TO TXN-PRODUCTO-ID.
001330     MOVE PET-CUENTA-ID           TO TXN-CUENTA-ID.
001340     MOVE PET-TIPO-OPERACION      TO TXN-TIPO-OPERACION.
001350     MOVE PET-CUENTA-DESTINO-ID   TO TXN-CUENTA-DESTINO-ID.
001360     MOVE "CREDIT_CHARGE"         TO TXN-TIPO.
001370     MOVE PET-ORIGEN              TO TXN-ORIGEN.
001380     MOVE "ACTIVE"                TO TXN-ESTADO.
001390     MOVE "PENDING"               TO TXN-SITUACION.
001400     MOVE PET-IMPORTE-REDEF       TO TXN-IMPORTE-REDEF.
001410     MOVE 0                       TO TXN-COMISION-REDEF.
001420     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
001430     MOVE PET-FECHA-EVENTO        TO TXN-FEC-EVENTO.
001440     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
001450     MOVE FECHA-ACTUAL-ISO        TO TXN-FEC-ALTA.

001460     WRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
001470     CLOSE TRANSACMS.
001480     GO TO FIN-ESCRIBI.

001490 CONSTRUIR-FECHA-ACTUAL SECTION.
001500* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
001510* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
001520* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros
001530* de transacciones.
001540     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001550     ACCEPT HORA-HHMMSSCC FROM TIME.
001560     STRING ANO            DELIMITED BY SIZE
001570            "-"             DELIMITED BY SIZE
001580            MES            DELIMITED BY SIZE
001590            "-"             DELIMITED BY SIZE
001600            DIA            DELIMITED BY SIZE
001610            "T"             DELIMITED BY SIZE
001620            HORAS          DELIMITED BY SIZE
001630            ":"             DELIMITED BY SIZE
001640            MINUTOS        DELIMITED BY SIZE
001650            ":"             DELIMITED BY SIZE
001660            SEGUNDOS       DELIMITED BY SIZE
001670            "Z"             DELIMITED BY SIZE
001680         INTO FECHA-ACTUAL-ISO.

001690 PSYS-ERR SECTION.
001700     CLOSE TRANSACMS.
001710     MOVE "N" TO RESULTADO-OPERACION.
001720     MOVE "Error de E/S en fichero de transacciones" TO MENSAJE-ERROR.
001730     IF MODO-PRUEBA-ACTIVO
001740         DISPLAY "ESCRIBI - FSM=" FSM.

001750 FIN-ESCRIBI SECTION.
001760     EXIT PROGRAM.
