000100*================================================================
000110* PROGRAMA  : BANK10
000120* TITULO    : MOTOR DE CONTABILIZACION - DESPACHADOR PRINCIPAL
000130*
000140* Programa principal por lotes. Lee una a una las peticiones del
000150* fichero PETICIONES (TXNREQ) y, segun PET-TIPO-OPERACION y
000160* PET-TIPO-TRANS, despacha cada una al subprograma de alta, de
000170* modificacion o de baja logica que corresponda. Tras cada alta
000180* aceptada invoca a BANK2 para calcular la comision de la
000190* transaccion recien contabilizada.
000200*================================================================
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID. BANK10.
000230 AUTHOR. J. CALAVIA NAVARRO.
000240 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000250 DATE-WRITTEN. 1989-08-22.
000260 DATE-COMPILED.
000270 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000280*----------------------------------------------------------------
000290* HISTORIAL DE MODIFICACIONES
000300*----------------------------------------------------------------
000310* 1989-08-22 JCN SOL-0095 Version inicial: ejecucion por lotes de
000320*            las transferencias programadas (puntuales y
000330*            mensuales) pendientes de aplicar, verificando tarjeta
000340*            origen y destino en TARJETAS e imputando los dos
000350*            movimientos en F-MOVIMIENTOS.
000360* 1993-05-17 RAP SOL-0340 Se anade el control de tarjeta bloqueada
000370*            antes de aplicar una transferencia programada.
000380* 1998-12-03 JCN SOL-0877 Revision del ano 2000 (sin cambios de
000390*            fondo; se revisan las fechas de los comentarios).
000400* 2024-07-17 JCN SOL-4571 Se retira la ejecucion de transferencias
000410*            programadas: el programa pasa a ser el despachador   SOL4571 
000420*            principal del motor de contabilizacion. Lee
000430*            PETICION-TRANS-REG del fichero secuencial PETICIONES
000440*            y, segun PET-TIPO-TRANS, invoca al subprograma de
000450*            alta correspondiente (BANK4, BANK5, BANK6, BANK7,
000460*            BANK8, ESCRIBI o PERIOD_BANK); PET-TIPO-OPERACION =
000470*            "UPDATE" / "DELETE" se encamina a BANK1 sin pasar por
000480*            ese despacho, igual que hacia antes BANK1 con sus
000490*            operaciones de cajero.
000500* 2024-07-18 JCN SOL-4572 Tras cada alta aceptada se invoca a
000510*            BANK2 para calcular la comision de la transaccion    SOL4572 
000520*            recien contabilizada. Se anade ademas
000530*            PET-TIPO-OPERACION = "ORDENADA" como selector entre
000540*            el retiro ordenado multicuenta (BANK7) y el retiro
000550*            directo de una sola cuenta, que se resuelve en el
000560*            propio programa.
000570*----------------------------------------------------------------
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000630     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000640            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT TRANSACMS ASSIGN TO DISK
000680     ORGANIZATION IS RELATIVE
000690     ACCESS MODE IS DYNAMIC
000700     RELATIVE KEY IS SLOT-TXN
000710     FILE STATUS IS FSM.

000720     SELECT PETICIONES ASSIGN TO DISK
000730     ORGANIZATION IS SEQUENTIAL
000740     ACCESS MODE IS SEQUENTIAL
000750     FILE STATUS IS FSQ.

000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  TRANSACMS
000790     LABEL RECORD STANDARD
000800     VALUE OF FILE-ID IS "transacms.ubd".
000810     COPY TXNRECC.

000820 FD  PETICIONES
000830     LABEL RECORD STANDARD
000840     VALUE OF FILE-ID IS "peticiones.ubd".
000850     COPY TXNREQC.

000860 WORKING-STORAGE SECTION.
000870 77  FSM                          PIC X(2).
000880 77  FSQ                          PIC X(2).
000890 77  SLOT-TXN                     PIC 9(9) COMP.
000900 77  ULTIMO-SLOT-TXN               PIC 9(9) COMP.
000910 77  SLOT-TXN-TEXTO                PIC 9(9).

000920 77  FECHA-AAAAMMDD                PIC 9(8).
000930 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000940     05  ANO                      PIC 9(4).
000950     05  MES                      PIC 9(2).
000960     05  DIA                      PIC 9(2).

000970 77  HORA-HHMMSSCC                PIC 9(8).
000980 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
000990     05  HORAS                    PIC 9(2).
001000     05  MINUTOS                  PIC 9(2).
001010     05  SEGUNDOS                 PIC 9(2).
001020     05  MILISEGUNDOS             PIC 9(2).

001030 01  FECHA-ACTUAL-ISO              PIC X(26).

001040* Retiro directo con tarjeta: transaccion activa mas reciente
001050* hallada para la tarjeta de la peticion.
001060 77  TXN-TARJETA-HALLADA          PIC X(1) VALUE "N".
001070     88  TARJETA-HALLADA              VALUE "S".
001080 77  CUENTA-RETIRO-DIRECTO         PIC X(20).

001090 01  SALDO-DISPONIBLE-AREA.
001100     05  SALDO-DISPONIBLE-GRUPO.
001110         10  SALDO-DISPONIBLE-ENT     PIC S9(11).
001120         10  SALDO-DISPONIBLE-DEC     PIC 9(2).
001130     05  SALDO-DISPONIBLE-REDEF REDEFINES SALDO-DISPONIBLE-GRUPO
001140                                      PIC S9(11)V99.

001150 01  RESULTADO-OPERACION          PIC X(1).
001160     88  OPERACION-ACEPTADA           VALUE "S".
001170     88  OPERACION-RECHAZADA          VALUE "N".
001180 01  MENSAJE-ERROR                PIC X(60).

001190 PROCEDURE DIVISION.
001200 INICIO-BANK10 SECTION.
001210* Forzamos que se cree el fichero de transacciones si todavia no
001220* existe, igual que se hace en el resto de programas de la casa
001230* con F-MOVIMIENTOS.
001240     OPEN I-O TRANSACMS CLOSE TRANSACMS.
001250     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.
001260     OPEN INPUT PETICIONES.
001270     IF FSQ NOT = "00"
001280         GO TO PSYS-ERR.

001290 LEER-PETICION SECTION.
001300     READ PETICIONES AT END GO TO FIN-PROCESO.
001310     MOVE "S" TO RESULTADO-OPERACION.
001320     INITIALIZE MENSAJE-ERROR.
001330     GO TO EVALUAR-TIPO-PETICION.

001340 EVALUAR-TIPO-PETICION SECTION.
001350* PET-TIPO-OPERACION se comprueba antes que PET-TIPO-TRANS: una
001360* modificacion o una baja logica no dan de alta ninguna
001370* transaccion nueva, asi que ni siquiera entran en el despacho por
001380* tipo de transaccion.
001390     IF PET-TIPO-OPERACION = "UPDATE" OR PET-TIPO-OPERACION = "DELETE"
001400         GO TO INVOCAR-BANK1.
001410     IF PET-ES-DEPOSITO
001420         GO TO INVOCAR-BANK5.
001430     IF PET-ES-RETIRO
001440         GO TO INVOCAR-BANK4.
001450     IF PET-ES-PAGO
001460         GO TO PROCESAR-PAGO-TARJETA.
001470     IF PET-ES-CARGO-CREDITO
001480         GO TO INVOCAR-ESCRIBI.
001490     IF PET-ES-PAGO-CREDITO
001500         GO TO INVOCAR-PERIOD-BANK.
001510     IF PET-ES-TRANSF-INTERNA
001520         GO TO INVOCAR-BANK6.
001530     IF PET-ES-TRANSF-EXTERNA
001540         GO TO INVOCAR-BANK6.
001550     IF PET-ES-CARGO-TARJETA
001560         GO TO INVOCAR-BANK8.
001570     IF PET-ES-PAGO-TARJETA
001580         GO TO INVOCAR-BANK8.
001590     IF PET-ES-RETIRO-TARJETA
001600         GO TO EVALUAR-RETIRO-TARJETA.
001610     GO TO TIPO-NO-SOPORTADO.

001620 EVALUAR-RETIRO-TARJETA SECTION.
001630* El retiro con tarjeta admite dos modalidades: el retiro ordenado
001640* reparte el importe entre todas las cuentas asociadas a la
001650* tarjeta (BANK7); el retiro directo solo mira la cuenta de la
001660* ultima transaccion de esa tarjeta.
001670* PET-TIPO-OPERACION = "ORDENADA" selecciona la primera; cualquier
001680* otro valor selecciona la segunda, igual que distingue BANK1 sus
001690* dos operaciones con "UPDATE" / "DELETE".
001700     IF PET-TIPO-OPERACION = "ORDENADA"
001710         GO TO INVOCAR-BANK7.
001720     GO TO PROCESAR-RETIRO-TARJETA.

001730 TIPO-NO-SOPORTADO SECTION.
001740     MOVE "N" TO RESULTADO-OPERACION.
001750     MOVE "Tipo de transaccion no soportado" TO MENSAJE-ERROR.
001760     GO TO REGISTRAR-RESULTADO.

001770 INVOCAR-BANK1 SECTION.
001780* La modificacion y la baja logica de transacciones no dan de alta
001790* ninguna transaccion: no procede calcular comision a continuacion.
001800     CALL "BANK1" USING PETICION-TRANS-REG
001810                         RESULTADO-OPERACION
001820                         MENSAJE-ERROR.
001830     GO TO REGISTRAR-RESULTADO.

001840 INVOCAR-BANK5 SECTION.
001850     CALL "BANK5" USING PETICION-TRANS-REG
001860                         RESULTADO-OPERACION
001870                         MENSAJE-ERROR.
001880     GO TO CALCULAR-COMISION-SI-PROCEDE.

001890 INVOCAR-BANK4 SECTION.
001900     CALL "BANK4" USING PETICION-TRANS-REG
001910                         RESULTADO-OPERACION
001920                         MENSAJE-ERROR.
001930     GO TO CALCULAR-COMISION-SI-PROCEDE.

001940 INVOCAR-ESCRIBI SECTION.
001950     CALL "ESCRIBI" USING PETICION-TRANS-REG
001960                           RESULTADO-OPERACION
001970                           MENSAJE-ERROR.
001980     GO TO CALCULAR-COMISION-SI-PROCEDE.

001990 INVOCAR-PERIOD-BANK SECTION.
002000     CALL "PERIOD_BANK" USING PETICION-TRANS-REG
002010                               RESULTADO-OPERACION
002020                               MENSAJE-ERROR.
002030     GO TO CALCULAR-COMISION-SI-PROCEDE.

002040 INVOCAR-BANK6 SECTION.
002050     CALL "BANK6" USING PETICION-TRANS-REG
002060                         RESULTADO-OPERACION
002070                         MENSAJE-ERROR.
002080     GO TO CALCULAR-COMISION-SI-PROCEDE.

002090 INVOCAR-BANK8 SECTION.
002100     CALL "BANK8" USING PETICION-TRANS-REG
002110                         RESULTADO-OPERACION
002120                         MENSAJE-ERROR.
002130     GO TO CALCULAR-COMISION-SI-PROCEDE.

002140 INVOCAR-BANK7 SECTION.
002150     CALL "BANK7" USING PETICION-TRANS-REG
002160                         RESULTADO-OPERACION
002170                         MENSAJE-ERROR.
002180     GO TO CALCULAR-COMISION-SI-PROCEDE.

002190 PROCESAR-PAGO-TARJETA SECTION.
002200* No aplica ninguna validacion: se contabiliza el pago con tarjeta
002210* de debito tal y como llega la peticion.
002230     MOVE 0 TO ULTIMO-SLOT-TXN.
002240     OPEN I-O TRANSACMS.
002250     IF FSM NOT = "00" AND FSM NOT = "05"
002260         GO TO PSYS-ERR.

002270 LEER-ULTIMO-SLOT-PAGO.
002280     READ TRANSACMS NEXT RECORD AT END GO TO ESCRITURA-PAGO-TARJETA.
002290     IF SLOT-TXN > ULTIMO-SLOT-TXN
002300         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
002310     GO TO LEER-ULTIMO-SLOT-PAGO.

002320 ESCRITURA-PAGO-TARJETA SECTION.
002330     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
002340* TXN-ID se compone a partir del propio contador de slot del
002350* fichero relativo compartido TRANSACMS: es unico entre todos los
002360* subprogramas porque todos abren el mismo fichero.
002370     MOVE SLOT-TXN                TO SLOT-TXN-TEXTO.
002380     MOVE SPACES                  TO TXN-ID.
002390     STRING "TXN"              DELIMITED BY SIZE
002400            SLOT-TXN-TEXTO      DELIMITED BY SIZE
002410         INTO TXN-ID.
002420* Se deja el TXN-ID recien asignado en PET-TXN-ID, igual que hacen
002430* el resto de parrafos de alta, para poder invocar a continuacion
002440* el calculo de comision sobre esta misma transaccion.
002450     MOVE TXN-ID                  TO PET-TXN-ID.

002460     MOVE PET-CLIENTE-ID          TO TXN-CLIENTE-ID.
002470     MOVE PET-DEUDOR-DNI          TO TXN-DEUDOR-DNI.
002480     MOVE PET-PAGADOR-DNI         TO TXN-PAGADOR-DNI.
002490     MOVE PET-PRODUCTO-ID         TO TXN-PRODUCTO-ID.
002500     MOVE PET-CUENTA-ID           TO TXN-CUENTA-ID.
002510     MOVE PET-TIPO-OPERACION      TO TXN-TIPO-OPERACION.
002520     MOVE PET-CUENTA-DESTINO-ID   TO TXN-CUENTA-DESTINO-ID.
002530     MOVE "PAYMENT"               TO TXN-TIPO.
002540     MOVE "DEBIT_CARD"            TO TXN-ORIGEN.
002550     MOVE "ACTIVE"                TO TXN-ESTADO.
002560     MOVE "PENDING"               TO TXN-SITUACION.
002570     MOVE PET-IMPORTE-REDEF       TO TXN-IMPORTE-REDEF.
002580     MOVE 0                       TO TXN-COMISION-REDEF.
002590     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
002600     MOVE PET-FECHA-EVENTO        TO TXN-FEC-EVENTO.
002610     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
002620     MOVE FECHA-ACTUAL-ISO        TO TXN-FEC-ALTA.

002630     WRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
002640     CLOSE TRANSACMS.
002650     GO TO CALCULAR-COMISION-SI-PROCEDE.

002660 PROCESAR-RETIRO-TARJETA SECTION.
002670* Variante directa del retiro con tarjeta: a diferencia de BANK7,
002680* que reparte el importe entre todas las cuentas asociadas a la
002690* tarjeta, aqui solo se mira el importe de la transaccion activa
002700* mas reciente de la tarjeta.
002710     MOVE 0 TO ULTIMO-SLOT-TXN.
002720     OPEN I-O TRANSACMS.
002730     IF FSM NOT = "00" AND FSM NOT = "05"
002740         GO TO PSYS-ERR.

002750 LEER-ULTIMO-SLOT-RETIRO.
002760     READ TRANSACMS NEXT RECORD AT END GO TO BUSCAR-TXN-RECIENTE-TARJETA.
002770     IF SLOT-TXN > ULTIMO-SLOT-TXN
002780         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
002790     GO TO LEER-ULTIMO-SLOT-RETIRO.

002800 BUSCAR-TXN-RECIENTE-TARJETA SECTION.
002810* Se recorre TRANSACMS del slot mas alto hacia el mas bajo,
002820* leyendo por clave relativa igual que hace BANK7, hasta dar con
002830* la primera transaccion activa de la tarjeta: esa es la mas
002840* reciente.
002850     MOVE "N" TO TXN-TARJETA-HALLADA.
002860     MOVE ULTIMO-SLOT-TXN TO SLOT-TXN.

002870 BUSCAR-TXN-RECIENTE-LOOP.
002880     IF SLOT-TXN = 0
002890         GO TO FIN-BUSQUEDA-TXN-RECIENTE.
002900     READ TRANSACMS INVALID KEY GO TO SIGUIENTE-SLOT-RETIRO.
002910     IF TXN-PRODUCTO-ID = PET-TARJETA-ID AND TXN-ACTIVA
002920         MOVE "S" TO TXN-TARJETA-HALLADA
002930         MOVE TXN-CUENTA-ID TO CUENTA-RETIRO-DIRECTO
002940         MOVE TXN-IMPORTE-REDEF TO SALDO-DISPONIBLE-REDEF
002950         GO TO FIN-BUSQUEDA-TXN-RECIENTE.

002960 SIGUIENTE-SLOT-RETIRO.
002970     SUBTRACT 1 FROM SLOT-TXN.
002980     GO TO BUSCAR-TXN-RECIENTE-LOOP.

002990 FIN-BUSQUEDA-TXN-RECIENTE.
003000     CLOSE TRANSACMS.
003010     IF NOT TARJETA-HALLADA
003020         MOVE "N" TO RESULTADO-OPERACION
003030         MOVE "Insufficient funds" TO MENSAJE-ERROR
003040         GO TO REGISTRAR-RESULTADO.
003050     IF SALDO-DISPONIBLE-REDEF < PET-IMPORTE-REDEF
003060         MOVE "N" TO RESULTADO-OPERACION
003070         MOVE "Insufficient funds" TO MENSAJE-ERROR
003080         GO TO REGISTRAR-RESULTADO.

003090 ABRIR-ESCRITURA-RETIRO SECTION.
003100     OPEN I-O TRANSACMS.
003110     IF FSM NOT = "00" AND FSM NOT = "05"
003120         GO TO PSYS-ERR.

003130 ESCRITURA-RETIRO-TARJETA SECTION.
003140     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
003150     MOVE SLOT-TXN                TO SLOT-TXN-TEXTO.
003160     MOVE SPACES                  TO TXN-ID.
003170     STRING "TXN"              DELIMITED BY SIZE
003180            SLOT-TXN-TEXTO      DELIMITED BY SIZE
003190         INTO TXN-ID.
003200     MOVE TXN-ID                  TO PET-TXN-ID.

003210     MOVE PET-CLIENTE-ID          TO TXN-CLIENTE-ID.
003220     MOVE PET-DEUDOR-DNI          TO TXN-DEUDOR-DNI.
003230     MOVE PET-PAGADOR-DNI         TO TXN-PAGADOR-DNI.
003240* La tarjeta no tiene columna propia en TRANSACCION-REG: se
003250* conserva en TXN-PRODUCTO-ID, igual que hacen BANK7 y BANK8.
003260     MOVE PET-TARJETA-ID          TO TXN-PRODUCTO-ID.
003270     MOVE CUENTA-RETIRO-DIRECTO   TO TXN-CUENTA-ID.
003280     MOVE PET-TIPO-OPERACION      TO TXN-TIPO-OPERACION.
003290     MOVE PET-CUENTA-DESTINO-ID   TO TXN-CUENTA-DESTINO-ID.
003300     MOVE "DEBIT_WITHDRAWAL"      TO TXN-TIPO.
003310     MOVE PET-ORIGEN              TO TXN-ORIGEN.
003320     MOVE "ACTIVE"                TO TXN-ESTADO.
003330     MOVE "PENDING"               TO TXN-SITUACION.
003340* Convenio de signo: las retiradas se graban en negativo.
003350     COMPUTE TXN-IMPORTE-REDEF = PET-IMPORTE-REDEF * -1.
003360     MOVE 0                       TO TXN-COMISION-REDEF.
003370     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
003380     MOVE PET-FECHA-EVENTO        TO TXN-FEC-EVENTO.
003390     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
003400     MOVE FECHA-ACTUAL-ISO        TO TXN-FEC-ALTA.

003410     WRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
003420     CLOSE TRANSACMS.
003430     GO TO CALCULAR-COMISION-SI-PROCEDE.

003440 CALCULAR-COMISION-SI-PROCEDE SECTION.
003450* Tras cada alta aceptada se invoca a BANK2, que localiza la
003460* transaccion recien escrita por el TXN-ID que acaba de dejar en
003470* PET-TXN-ID y graba su comision.
003480     IF OPERACION-ACEPTADA
003490         CALL "BANK2" USING PETICION-TRANS-REG
003500                             RESULTADO-OPERACION
003510                             MENSAJE-ERROR.
003520     GO TO REGISTRAR-RESULTADO.

003530 REGISTRAR-RESULTADO SECTION.
003540     IF MODO-PRUEBA-ACTIVO
003550         DISPLAY "BANK10 - " PET-TXN-ID " " RESULTADO-OPERACION
003560                 " " MENSAJE-ERROR.
003570     GO TO LEER-PETICION.

003580 CONSTRUIR-FECHA-ACTUAL SECTION.
003590* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
003600* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
003610* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros de
003620* transacciones.
003630     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
003640     ACCEPT HORA-HHMMSSCC FROM TIME.
003650     STRING ANO            DELIMITED BY SIZE
003660            "-"             DELIMITED BY SIZE
003670            MES            DELIMITED BY SIZE
003680            "-"             DELIMITED BY SIZE
003690            DIA            DELIMITED BY SIZE
003700            "T"             DELIMITED BY SIZE
003710            HORAS          DELIMITED BY SIZE
003720            ":"             DELIMITED BY SIZE
003730            MINUTOS        DELIMITED BY SIZE
003740            ":"             DELIMITED BY SIZE
003750            SEGUNDOS       DELIMITED BY SIZE
003760            "Z"             DELIMITED BY SIZE
003770         INTO FECHA-ACTUAL-ISO.

003780 PSYS-ERR SECTION.
003790     CLOSE PETICIONES.
003800     CLOSE TRANSACMS.
003810     DISPLAY "Ha ocurrido un error".
003820     DISPLAY "Vuelva mas tarde".
003830     GO TO FIN-BANK10.

003840 FIN-PROCESO SECTION.
003850     CLOSE PETICIONES.
003860     DISPLAY "OK".

003870 FIN-BANK10 SECTION.
003880     EXIT.
