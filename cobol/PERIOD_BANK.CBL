000100*================================================================
000110* PROGRAMA  : PERIOD_BANK
000120* TITULO    : PAGO DE CREDITO Y LIQUIDACION DE DEUDA
000150* Subprograma del motor de contabilizacion. PET-TIPO-OPERACION
000160* selecciona cual de las tres operaciones se solicita: "CREDITO"
000170* (pago de credito propio), "TERCERO" (pago de credito de un
000180* tercero) o "EJECUTAR" (orquestacion completa de pago de credito
000190* de tercero contra el fichero de deudas DEUDAMS).
000200*================================================================
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID. PERIOD_BANK.
000230 AUTHOR. P. ARBUES ROYO.
000240 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000250 DATE-WRITTEN. 1991-04-15.
000260 DATE-COMPILED.
000270 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000280*----------------------------------------------------------------
000290* HISTORIAL DE MODIFICACIONES
000300*----------------------------------------------------------------
000310* 1991-04-15 PAR SOL-0180 Version inicial: programacion desde el
000320*            cajero de una transferencia periodica o puntual a
000330*            fecha futura, contra el fichero TRANSFERENCIAS.
000340* 1994-06-02 MGR SOL-0395 Se anade la comprobacion de que la
000350*            fecha indicada por el cliente sea posterior a la
000360*            fecha actual antes de aceptar la programacion.
000370* 1998-12-03 JCN SOL-0877 Revision del ano 2000 (sin cambios de
000380*            fondo; se revisan las fechas de los comentarios).
000390* 2024-07-10 JCN SOL-4568 Se retira la pantalla de programacion   SOL4568 
000400*            de transferencias y el fichero TARJETAS; el programa
000410*            pasa a dar de alta pagos de credito propios y de
000420*            terceros en TRANSACMS, con el control de deuda
000430*            vencida de costumbre.
000440* 2024-07-15 PAR SOL-4569 Se anade el fichero maestro DEUDAMS      SOL4569
000450*            y la orquestacion completa de pago de credito de tercero
000460*            (validacion de importe, localizacion de la deuda,
000470*            alta de la transaccion y aplicacion del pago a la
000480*            deuda).
000490* 2024-07-16 JCN SOL-4570 El alta devuelve el TXN-ID asignado en  SOL4570 
000500*            PET-TXN-ID para que BANK10 pueda calcular a
000510*            continuacion la comision de la transaccion recien
000520*            contabilizada.
000530*----------------------------------------------------------------
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000590     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000600            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT TRANSACMS ASSIGN TO DISK
000640     ORGANIZATION IS RELATIVE
000650     ACCESS MODE IS DYNAMIC
000660     RELATIVE KEY IS SLOT-TXN
000670     FILE STATUS IS FSM.

000680     SELECT DEUDAMS ASSIGN TO DISK
000690     ORGANIZATION IS RELATIVE
000700     ACCESS MODE IS DYNAMIC
000710     RELATIVE KEY IS DEU-SLOT
000720     FILE STATUS IS FSD.

000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  TRANSACMS
000760     LABEL RECORD STANDARD
000770     VALUE OF FILE-ID IS "transacms.ubd".
000780     COPY TXNRECC.

000790 FD  DEUDAMS
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID IS "deudams.ubd".
000820     COPY DEBTRECC.

000830 WORKING-STORAGE SECTION.
000840 77  FSM                          PIC X(2).
000850 77  FSD                          PIC X(2).
000860 77  SLOT-TXN                     PIC 9(9) COMP.
000870 77  ULTIMO-SLOT-TXN               PIC 9(9) COMP.
000880 77  SLOT-TXN-TEXTO                PIC 9(9).
000890 77  DEU-SLOT                      PIC 9(9) COMP.

000900 77  FECHA-AAAAMMDD                PIC 9(8).
000910 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000920     05  ANO                      PIC 9(4).
000930     05  MES                      PIC 9(2).
000940     05  DIA                      PIC 9(2).

000950 77  HORA-HHMMSSCC                PIC 9(8).
000960 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
000970     05  HORAS                    PIC 9(2).
000980     05  MINUTOS                  PIC 9(2).
000990     05  SEGUNDOS                 PIC 9(2).
001000     05  MILISEGUNDOS             PIC 9(2).

001010 01  FECHA-ACTUAL-ISO              PIC X(26).

001020 77  DEUDA-VENCIDA-ENCONTRADA      PIC X(1) VALUE "N".
001030     88  HAY-DEUDA-VENCIDA             VALUE "S".
001040 77  DEUDA-OBJETIVO-HALLADA        PIC X(1) VALUE "N".
001050     88  HALLADA-DEUDA-OBJETIVO        VALUE "S".
001060 77  DEUDA-SALDADA-IND             PIC X(1) VALUE "N".
001070     88  DEUDA-ESTA-SALDADA-FLAG       VALUE "S".
001080 77  LIMITE-PAGO-TERCERO           PIC S9(11)V99 VALUE 10000.00.

001090 LINKAGE SECTION.
001100     COPY TXNREQC.
001110 01  RESULTADO-OPERACION          PIC X(1).
001120     88  OPERACION-ACEPTADA           VALUE "S".
001130     88  OPERACION-RECHAZADA          VALUE "N".
001140 01  MENSAJE-ERROR                PIC X(60).
001141 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
001142     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
001143     05  MENSAJE-ERROR-TEXTO      PIC X(50).

001150 PROCEDURE DIVISION USING PETICION-TRANS-REG
001160                          RESULTADO-OPERACION
001170                          MENSAJE-ERROR.
001180 INICIO-PERIOD-BANK SECTION.
001190* Forzamos que se creen los ficheros de transacciones y de deudas
001200* si todavia no existen, igual que se hace en el resto de
001210* programas de la casa con F-MOVIMIENTOS.
001220     OPEN I-O TRANSACMS CLOSE TRANSACMS.
001230     OPEN I-O DEUDAMS CLOSE DEUDAMS.
001240     MOVE "S" TO RESULTADO-OPERACION.
001250     INITIALIZE MENSAJE-ERROR.
001260     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.

001270 ENCAMINAR-PETICION SECTION.
001280* PET-TIPO-OPERACION hace de selector entre las tres operaciones
001290* que atiende este programa; no se graba tal cual en ningun
001300* campo de TRANSACCION-REG.
001310     IF PET-TIPO-OPERACION = "TERCERO"
001320         GO TO PAGO-TERCERO-VALIDAR.
001330     IF PET-TIPO-OPERACION = "EJECUTAR"
001340         GO TO PAGO-TERCERO-EJECUTAR.
001350     GO TO PAGO-CREDITO-VALIDAR.

001360 PAGO-CREDITO-VALIDAR SECTION.
001370* Al contrario que en el resto de altas, el pago de credito propio
001380* exige que exista una deuda vencida; si no existe se rechaza la
001390* peticion.
001400     MOVE "N" TO DEUDA-VENCIDA-ENCONTRADA.
001410     OPEN INPUT TRANSACMS.
001420     IF FSM NOT = "00"
001430         GO TO PSYS-ERR.

001440 LEER-TXN-DEUDA-CREDITO.
001450     READ TRANSACMS NEXT RECORD AT END GO TO FIN-LECTURA-DEUDA-CREDITO.
001460     IF TXN-CLIENTE-ID = PET-CLIENTE-ID
001470         IF TXN-ES-CARGO-CREDITO
001480             IF TXN-ACTIVA
001490                 IF TXN-FEC-TRANS < FECHA-ACTUAL-ISO
001500                     MOVE "S" TO DEUDA-VENCIDA-ENCONTRADA.
001510     GO TO LEER-TXN-DEUDA-CREDITO.

001520 FIN-LECTURA-DEUDA-CREDITO.
001530     CLOSE TRANSACMS.
001540     IF NOT HAY-DEUDA-VENCIDA
001550         MOVE "N" TO RESULTADO-OPERACION
001560         MOVE "No hay deuda vencida para pagar" TO MENSAJE-ERROR
001570         GO TO FIN-PERIOD-BANK.

001580 PAGO-CREDITO-ESCRITURA SECTION.
001590     PERFORM BUSCAR-ULTIMO-SLOT-TXN THRU BUSCAR-ULTIMO-SLOT-TXN-FIN.
001600     MOVE PET-ORIGEN               TO TXN-ORIGEN.
001610     MOVE "CREDIT_PAYMENT"         TO TXN-TIPO.
001620     PERFORM ESCRITURA-TXN-COMUN THRU ESCRITURA-TXN-COMUN.
001630     GO TO FIN-PERIOD-BANK.

001640 PAGO-TERCERO-VALIDAR SECTION.
001650* El pago de credito de un tercero comprueba la deuda vencida
001660* contra el DNI del deudor, no contra el cliente que ordena el
001670* pago.
001680     MOVE "N" TO DEUDA-VENCIDA-ENCONTRADA.
001690     OPEN INPUT TRANSACMS.
001700     IF FSM NOT = "00"
001710         GO TO PSYS-ERR.

001720 LEER-TXN-DEUDA-TERCERO.
001730     READ TRANSACMS NEXT RECORD AT END GO TO FIN-LECTURA-DEUDA-TERCERO.
001740     IF TXN-DEUDOR-DNI = PET-DEUDOR-DNI
001750         IF TXN-ES-CARGO-CREDITO
001760             IF TXN-ACTIVA
001770                 IF TXN-FEC-TRANS < FECHA-ACTUAL-ISO
001780                     MOVE "S" TO DEUDA-VENCIDA-ENCONTRADA.
001790     GO TO LEER-TXN-DEUDA-TERCERO.

001800 FIN-LECTURA-DEUDA-TERCERO.
001810     CLOSE TRANSACMS.
001820     IF NOT HAY-DEUDA-VENCIDA
001830         MOVE "N" TO RESULTADO-OPERACION
001840         MOVE "Debt not found or insufficient to make payment"
001850             TO MENSAJE-ERROR
001860         GO TO FIN-PERIOD-BANK.

001870 PAGO-TERCERO-ESCRITURA SECTION.
001880     PERFORM BUSCAR-ULTIMO-SLOT-TXN THRU BUSCAR-ULTIMO-SLOT-TXN-FIN.
001890     MOVE "CREDIT"                 TO TXN-ORIGEN.
001900     MOVE "CREDIT_PAYMENT"         TO TXN-TIPO.
001910     PERFORM ESCRITURA-TXN-COMUN THRU ESCRITURA-TXN-COMUN.
001920     GO TO FIN-PERIOD-BANK.

001930 PAGO-TERCERO-EJECUTAR SECTION.
001940* Orquestacion completa del pago de credito de un tercero: valida
001950* el importe por duplicado, localiza la deuda del deudor,
001960* contabiliza el pago y aplica el importe a la deuda.
001980     IF PET-IMPORTE-REDEF NOT > 0
001990         MOVE "N" TO RESULTADO-OPERACION
002000         MOVE "El monto debe ser mayor a cero" TO MENSAJE-ERROR
002010         GO TO FIN-PERIOD-BANK.
002020     IF PET-IMPORTE-REDEF > LIMITE-PAGO-TERCERO
002030         MOVE "N" TO RESULTADO-OPERACION
002040         MOVE "El monto excede el limite permitido" TO MENSAJE-ERROR
002050         GO TO FIN-PERIOD-BANK.
002060* Se repite la comprobacion de importe positivo por seguridad,
002070* ya entrados en la orquestacion del pago.
002080     IF PET-IMPORTE-REDEF NOT > 0
002090         MOVE "N" TO RESULTADO-OPERACION
002100         MOVE "El monto solicitado debe ser valido" TO MENSAJE-ERROR
002110         GO TO FIN-PERIOD-BANK.

002120 VALIDAR-DEUDA-EXISTENTE SECTION.
002130     MOVE "N" TO DEUDA-OBJETIVO-HALLADA.
002140     OPEN INPUT DEUDAMS.
002150     IF FSD NOT = "00"
002160         GO TO PSYS-ERR.

002170 LEER-DEUDA-DEUDOR.
002180     READ DEUDAMS NEXT RECORD AT END GO TO FIN-LECTURA-DEUDA-EXISTENTE.
002190     IF DEU-DEUDOR-DNI = PET-DEUDOR-DNI
002200         IF DEU-IMPORTE-REDEF >= PET-IMPORTE-REDEF
002210             MOVE "S" TO DEUDA-OBJETIVO-HALLADA
002220             GO TO FIN-LECTURA-DEUDA-EXISTENTE.
002230     GO TO LEER-DEUDA-DEUDOR.

002240 FIN-LECTURA-DEUDA-EXISTENTE.
002250     CLOSE DEUDAMS.
002260     IF NOT HALLADA-DEUDA-OBJETIVO
002270         MOVE "N" TO RESULTADO-OPERACION
002280         MOVE "No existe deuda suficiente para el monto solicitado"
002290             TO MENSAJE-ERROR
002300         GO TO FIN-PERIOD-BANK.

002310 VALIDAR-DEUDA-INICIAL SECTION.
002320* El importe inicial de toda deuda activa debe ser positivo; se
002330* repite la comprobacion al recuperarla por si el dato llegara
002340* corrupto del fichero maestro.
002350     IF DEU-IMPORTE-REDEF NOT > 0
002360         MOVE "N" TO RESULTADO-OPERACION
002370         MOVE "El monto inicial de la deuda debe ser positivo"
002380             TO MENSAJE-ERROR
002390         GO TO FIN-PERIOD-BANK.

002400 REGISTRAR-PAGO-TERCERO SECTION.
002410* Se contabiliza el pago antes de aplicarlo a la deuda, igual que
002420* hace la orquestacion de origen (registrar -> aplicar pago).
002430     PERFORM BUSCAR-ULTIMO-SLOT-TXN THRU BUSCAR-ULTIMO-SLOT-TXN-FIN.
002440     MOVE "CREDIT"                 TO TXN-ORIGEN.
002450     MOVE "CREDIT_PAYMENT"         TO TXN-TIPO.
002460     PERFORM ESCRITURA-TXN-COMUN THRU ESCRITURA-TXN-COMUN.

002470 APLICAR-PAGO-DEUDA SECTION.
002480* El pago debe ser mayor que cero y no puede superar el importe
002490* pendiente de la deuda. DEU-SLOT ya quedo
002500* fijado por la lectura secuencial de VALIDAR-DEUDA-EXISTENTE;
002510* basta con reabrir y releer por esa misma clave relativa antes
002520* de comprobar el importe y regrabar.
002530     OPEN I-O DEUDAMS.
002540     IF FSD NOT = "00"
002550         GO TO PSYS-ERR.
002560     READ DEUDAMS INVALID KEY GO TO PSYS-ERR.
002570     IF PET-IMPORTE-REDEF NOT > 0
002580         CLOSE DEUDAMS
002590         MOVE "N" TO RESULTADO-OPERACION
002600         MOVE "El pago debe ser mayor a cero" TO MENSAJE-ERROR
002610         GO TO FIN-PERIOD-BANK.
002620     IF PET-IMPORTE-REDEF > DEU-IMPORTE-REDEF
002630         CLOSE DEUDAMS
002640         MOVE "N" TO RESULTADO-OPERACION
002650         MOVE "El pago excede el monto de la deuda" TO MENSAJE-ERROR
002660         GO TO FIN-PERIOD-BANK.
002670     SUBTRACT PET-IMPORTE-REDEF FROM DEU-IMPORTE-REDEF.
002680     REWRITE DEUDA-REG INVALID KEY GO TO PSYS-ERR.
002690     CLOSE DEUDAMS.

002700 DEUDA-ESTA-SALDADA SECTION.
002710* Una deuda queda saldada cuando su importe pendiente llega
002720* exactamente a cero; solo se refleja en el
002730* indicador interno para los registros de diagnostico.
002740     MOVE "N" TO DEUDA-SALDADA-IND.
002750     IF DEU-IMPORTE-REDEF = 0
002760         MOVE "S" TO DEUDA-SALDADA-IND.
002770     IF MODO-PRUEBA-ACTIVO AND DEUDA-ESTA-SALDADA-FLAG
002780         DISPLAY "PERIOD_BANK - deuda saldada DEU-ID=" DEU-ID.
002790     GO TO FIN-PERIOD-BANK.

002800 BUSCAR-ULTIMO-SLOT-TXN SECTION.
002810     MOVE 0 TO ULTIMO-SLOT-TXN.
002820     OPEN I-O TRANSACMS.
002830     IF FSM NOT = "00" AND FSM NOT = "05"
002840         GO TO PSYS-ERR.

002850 LEER-ULTIMO-SLOT-TXN.
002860     READ TRANSACMS NEXT RECORD AT END GO TO BUSCAR-ULTIMO-SLOT-TXN-FIN.
002870     IF SLOT-TXN > ULTIMO-SLOT-TXN
002880         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
002890     GO TO LEER-ULTIMO-SLOT-TXN.

002900 BUSCAR-ULTIMO-SLOT-TXN-FIN.
002910     EXIT.

002920 ESCRITURA-TXN-COMUN SECTION.
002930* Construccion comun del registro de transaccion para los pagos
002940* de credito (propio y de tercero); TXN-ORIGEN y TXN-TIPO ya se
002950* han fijado antes de llamar a este parrafo.
002960     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
002970* TXN-ID se compone a partir del propio contador de slot del
002980* fichero relativo compartido TRANSACMS: es unico entre todos
002990* los subprogramas porque todos abren el mismo fichero.
003000     MOVE SLOT-TXN                TO SLOT-TXN-TEXTO.
003010     MOVE SPACES                  TO TXN-ID.
003020     STRING "TXN"              DELIMITED BY SIZE
003030            SLOT-TXN-TEXTO      DELIMITED BY SIZE
003040         INTO TXN-ID.
003050* Se devuelve el TXN-ID recien asignado en el propio registro
003060* de peticion (PET-TXN-ID) para que BANK10 pueda invocar a
003070* continuacion el calculo de comision sobre esta transaccion.
003080     MOVE TXN-ID                  TO PET-TXN-ID.

003090     MOVE PET-CLIENTE-ID          TO TXN-CLIENTE-ID.
003100     MOVE PET-DEUDOR-DNI          TO TXN-DEUDOR-DNI.
003110     MOVE PET-PAGADOR-DNI         TO TXN-PAGADOR-DNI.
003120     MOVE PET-PRODUCTO-ID         TO TXN-PRODUCTO-ID.
003130     MOVE PET-CUENTA-ID           TO TXN-CUENTA-ID.
003140     MOVE PET-TIPO-OPERACION      TO TXN-TIPO-OPERACION.
003150     MOVE PET-CUENTA-DESTINO-ID   TO TXN-CUENTA-DESTINO-ID.
003160     MOVE "ACTIVE"                TO TXN-ESTADO.
003170     MOVE "PENDING"               TO TXN-SITUACION.
003180     MOVE PET-IMPORTE-REDEF       TO TXN-IMPORTE-REDEF.
003190     MOVE 0                       TO TXN-COMISION-REDEF.
003200     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
003210     MOVE PET-FECHA-EVENTO        TO TXN-FEC-EVENTO.
003220     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
003230     MOVE FECHA-ACTUAL-ISO        TO TXN-FEC-ALTA.

003240     WRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
003250     CLOSE TRANSACMS.

003260 CONSTRUIR-FECHA-ACTUAL SECTION.
003270* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
003280* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
003290* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros
003300* de transacciones.
003310     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
003320     ACCEPT HORA-HHMMSSCC FROM TIME.
003330     STRING ANO            DELIMITED BY SIZE
003340            "-"             DELIMITED BY SIZE
003350            MES            DELIMITED BY SIZE
003360            "-"             DELIMITED BY SIZE
003370            DIA            DELIMITED BY SIZE
003380            "T"             DELIMITED BY SIZE
003390            HORAS          DELIMITED BY SIZE
003400            ":"             DELIMITED BY SIZE
003410            MINUTOS        DELIMITED BY SIZE
003420            ":"             DELIMITED BY SIZE
003430            SEGUNDOS       DELIMITED BY SIZE
003440            "Z"             DELIMITED BY SIZE
003450         INTO FECHA-ACTUAL-ISO.

003460 PSYS-ERR SECTION.
003470     CLOSE TRANSACMS.
003480     CLOSE DEUDAMS.
003490     MOVE "N" TO RESULTADO-OPERACION.
003500     MOVE "Error de E/S en fichero de transacciones o deudas"
003510         TO MENSAJE-ERROR.
003520     IF MODO-PRUEBA-ACTIVO
003530         DISPLAY "PERIOD_BANK - FSM=" FSM " FSD=" FSD.

003540 FIN-PERIOD-BANK SECTION.
003550     EXIT PROGRAM.
