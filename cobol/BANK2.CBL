000100*================================================================
000110* PROGRAMA  : BANK2
000120* TITULO    : CALCULO DE COMISION DE TRANSACCION
000130*
000140* Subprograma del motor de contabilizacion. Se invoca desde
000150* BANK10 justo despues de dar de alta cada transaccion, con
000160* PET-TXN-ID puesto al TXN-ID recien asignado. Cuenta cuantas
000170* transacciones tiene ya la cuenta de ese mismo tipo (sin filtrar
000180* por estado) y, si supera el limite de operaciones gratuitas,
000190* graba una comision fija de 5,00 en la transaccion; si no, la
000200* deja a cero.
000210*================================================================
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID. BANK2.
000240 AUTHOR. M. GASCON RUBIO.
000250 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000260 DATE-WRITTEN. 1989-03-08.
000270 DATE-COMPILED.
000280 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000290*----------------------------------------------------------------
000300* HISTORIAL DE MODIFICACIONES
000310*----------------------------------------------------------------
000320* 1989-03-08 MGR SOL-0030 Version inicial: consulta de saldo en
000330*            pantalla, localizando el ultimo movimiento de la
000340*            tarjeta en F-MOVIMIENTOS.
000350* 1992-01-14 RAP SOL-0260 Se anade el formateo en euros del saldo
000360*            mostrado en pantalla.
000370* 1998-12-03 JCN SOL-0877 Revision del ano 2000 (sin cambios de
000380*            fondo; se revisan las fechas de los comentarios).
000390* 2024-07-09 MGR SOL-4567 Se retira la consulta de saldo por      SOL4567 
000400*            pantalla; el programa pasa a calcular y grabar la
000410*            comision de cada transaccion dada de alta, segun el
000420*            numero de operaciones previas de la cuenta en ese
000430*            mismo tipo.
000440*----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000500     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000510            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT TRANSACMS ASSIGN TO DISK
000550     ORGANIZATION IS RELATIVE
000560     ACCESS MODE IS DYNAMIC
000570     RELATIVE KEY IS SLOT-TXN
000580     FILE STATUS IS FSM.

000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  TRANSACMS
000620     LABEL RECORD STANDARD
000630     VALUE OF FILE-ID IS "transacms.ubd".
000640     COPY TXNRECC.

000650 WORKING-STORAGE SECTION.
000660 77  FSM                          PIC X(2).
000670 77  SLOT-TXN                     PIC 9(9) COMP.

000680 01  PET-TXN-ID-COPIA              PIC X(36).
000690 01  TXN-ID-DESCOMPUESTO REDEFINES PET-TXN-ID-COPIA.
000700     05  FILLER                   PIC X(03).
000701     05  TXN-ID-SLOT-TEXTO        PIC 9(9).
000710     05  FILLER                   PIC X(24).

000720 77  CUENTA-OBJETIVO               PIC X(20).
000730 77  TIPO-OBJETIVO                 PIC X(20).
000740 77  NUM-TXN-MISMO-TIPO           PIC 9(9) COMP.
000750 77  LIMITE-TRANSACCIONES-GRATIS  PIC 9(5) COMP VALUE 10.

000760 01  COMISION-CALCULADA-AREA.
000770     05  COMISION-CALCULADA-GRUPO.
000780         10  COMISION-CALCULADA-ENT   PIC S9(9).
000790         10  COMISION-CALCULADA-DEC   PIC 9(2).
000800     05  COMISION-CALCULADA-REDEF REDEFINES COMISION-CALCULADA-GRUPO
000810                                      PIC S9(9)V99.

000820 LINKAGE SECTION.
000830     COPY TXNREQC.
000840 01  RESULTADO-OPERACION          PIC X(1).
000850     88  OPERACION-ACEPTADA           VALUE "S".
000860     88  OPERACION-RECHAZADA          VALUE "N".
000870 01  MENSAJE-ERROR                PIC X(60).
000871 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
000872     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
000873     05  MENSAJE-ERROR-TEXTO      PIC X(50).

000880 PROCEDURE DIVISION USING PETICION-TRANS-REG
000890                          RESULTADO-OPERACION
000900                          MENSAJE-ERROR.
000910 INICIO-BANK2 SECTION.
000920* Forzamos que se cree el fichero de transacciones si todavia
000930* no existe, igual que se hace en el resto de programas de la
000940* casa con F-MOVIMIENTOS.
000950     OPEN I-O TRANSACMS CLOSE TRANSACMS.
000960     MOVE "S" TO RESULTADO-OPERACION.
000970     INITIALIZE MENSAJE-ERROR.

000980 LOCALIZAR-TRANSACCION SECTION.
000990* El TXN-ID que llega en PET-TXN-ID es el recien asignado por el
001000* parrafo de alta; al llevar embebido el numero de slot se puede
001010* leer el registro directamente por clave relativa, sin recorrer
001020* el fichero entero.
001030     MOVE PET-TXN-ID               TO PET-TXN-ID-COPIA.
001040     MOVE TXN-ID-SLOT-TEXTO        TO SLOT-TXN.
001050     OPEN INPUT TRANSACMS.
001060     IF FSM NOT = "00"
001070         GO TO PSYS-ERR.
001080     READ TRANSACMS INVALID KEY GO TO TXN-NO-HALLADA.
001090     MOVE TXN-CUENTA-ID            TO CUENTA-OBJETIVO.
001100     MOVE TXN-TIPO                 TO TIPO-OBJETIVO.
001110     CLOSE TRANSACMS.
001120     GO TO CONTAR-TRANSACCIONES.

001130 TXN-NO-HALLADA.
001140     CLOSE TRANSACMS.
001150     MOVE "N" TO RESULTADO-OPERACION.
001160     MOVE "Transaccion no encontrada para calcular comision"
001170         TO MENSAJE-ERROR.
001180     GO TO FIN-BANK2.

001190 CONTAR-TRANSACCIONES SECTION.
001200* Se cuentan todas las transacciones de la cuenta de ese mismo
001210* tipo, activas o no, igual que contaba la antigua consulta de
001220* pantalla que este calculo sustituye.
001230     MOVE 0 TO NUM-TXN-MISMO-TIPO.
001240     OPEN INPUT TRANSACMS.
001250     IF FSM NOT = "00"
001260         GO TO PSYS-ERR.

001270 LEER-TXN-MISMO-TIPO.
001280     READ TRANSACMS NEXT RECORD AT END GO TO FIN-LECTURA-CONTEO.
001290     IF TXN-CUENTA-ID = CUENTA-OBJETIVO AND TXN-TIPO = TIPO-OBJETIVO
001300         ADD 1 TO NUM-TXN-MISMO-TIPO.
001310     GO TO LEER-TXN-MISMO-TIPO.

001320 FIN-LECTURA-CONTEO.
001330     CLOSE TRANSACMS.

001340 CALCULAR-COMISION SECTION.
001350     IF NUM-TXN-MISMO-TIPO > LIMITE-TRANSACCIONES-GRATIS
001360         MOVE 5.00 TO COMISION-CALCULADA-REDEF
001370     ELSE
001380         MOVE 0.00 TO COMISION-CALCULADA-REDEF.

001390 GRABAR-COMISION SECTION.
001400     MOVE TXN-ID-SLOT-TEXTO        TO SLOT-TXN.
001410     OPEN I-O TRANSACMS.
001420     IF FSM NOT = "00"
001430         GO TO PSYS-ERR.
001440     READ TRANSACMS INVALID KEY GO TO PSYS-ERR.
001450     MOVE COMISION-CALCULADA-REDEF TO TXN-COMISION-REDEF.
001460     REWRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
001470     CLOSE TRANSACMS.
001480     GO TO FIN-BANK2.

001490 PSYS-ERR SECTION.
001500     CLOSE TRANSACMS.
001510     MOVE "N" TO RESULTADO-OPERACION.
001520     MOVE "Error de E/S en fichero de transacciones" TO MENSAJE-ERROR.
001530     IF MODO-PRUEBA-ACTIVO
001540         DISPLAY "BANK2 - FSM=" FSM.

001550 FIN-BANK2 SECTION.
001560     EXIT PROGRAM.
