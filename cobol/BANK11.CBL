000100*================================================================
000110* PROGRAMA  : BANK11
000120* TITULO    : VOLCADO DE EVENTOS EXTERNOS A TRANSACMS
000170* Lee el fichero secuencial de eventos de origen externo y, tras
000180* validar que cada evento trae identificador e importe validos,
000190* da de alta un registro minimo en TRANSACMS. A diferencia del
000200* resto del motor, un evento que no pasa la validacion o que falla
000210* al grabar no detiene el proceso: se deja constancia por consola y
000220* se continua con el siguiente evento del fichero.
000230*================================================================
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID. BANK11.
000260 AUTHOR. P. ARBUES ROYO.
000270 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000280 DATE-WRITTEN. 1991-03-11.
000290 DATE-COMPILED.
000300 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000310*----------------------------------------------------------------
000320* HISTORIAL DE MODIFICACIONES
000330*----------------------------------------------------------------
000340* 1991-03-11 PAR SOL-0190 Version inicial: utilidad para registrar
000350*            en el fichero de movimientos los apuntes manuales de
000360*            ajuste telefoneados por las sucursales, sin pasar por
000370*            la pantalla de caja.
000380* 1996-08-02 RAP SOL-0230 Se anade control de importe minimo antes
000390*            de grabar el apunte de ajuste.
000400* 1998-12-03 JCN SOL-0877 Revision del ano 2000 (sin cambios de
000410*            fondo; se revisan las fechas de los comentarios).
000420* 2024-07-19 JCN SOL-4600 Se reconvierte en subprograma batch de  SOL4600
000430*            volcado de eventos de origen externo (pagos de
000440*            credito, pagos con tarjeta, transferencias externas,
000450*            retiros ordenados y altas de pago a terceros): lee
000460*            EVENTO-REG de un fichero secuencial y, tras validar
000470*            EVT-ID y EVT-IMPORTE, da de alta un registro minimo
000480*            en TRANSACMS. El TXN-ID de estos registros se copia
000490*            directamente del EVT-ID: es la unica alta del
000500*            sistema que no se numera a partir del contador de
000510*            slot.
000530* 2024-07-19 JCN SOL-4602 Las altas que no superan la validacion  SOL4602
000540*            de ID o importe, o que fallan al grabar, quedan
000550*            registradas por consola y el proceso continua leyendo
000560*            eventos: a diferencia del resto del motor, un evento
000570*            fallido no aborta el lote completo.
000580*----------------------------------------------------------------
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000640     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000650            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT TRANSACMS ASSIGN TO DISK
000690     ORGANIZATION IS RELATIVE
000700     ACCESS MODE IS DYNAMIC
000710     RELATIVE KEY IS SLOT-TXN
000720     FILE STATUS IS FSM.

000730     SELECT EVENTOS ASSIGN TO DISK
000740     ORGANIZATION IS SEQUENTIAL
000750     ACCESS MODE IS SEQUENTIAL
000760     FILE STATUS IS FSE.

000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  TRANSACMS
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID IS "transacms.ubd".
000820     COPY TXNRECC.

000830 FD  EVENTOS
000840     LABEL RECORD STANDARD
000850     VALUE OF FILE-ID IS "eventos.ubd".
000860     COPY EVENTOC.

000870 WORKING-STORAGE SECTION.
000880 77  FSM                          PIC X(2).
000890 77  FSE                          PIC X(2).
000900 77  SLOT-TXN                     PIC 9(9) COMP.
000910 77  ULTIMO-SLOT-TXN               PIC 9(9) COMP.
000920 77  EVENTOS-LEIDOS                PIC 9(7) COMP.
000930 77  EVENTOS-RECHAZADOS             PIC 9(7) COMP.

000940 77  FECHA-AAAAMMDD                PIC 9(8).
000950 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000960     05  ANO                      PIC 9(4).
000970     05  MES                      PIC 9(2).
000980     05  DIA                      PIC 9(2).

000990 77  HORA-HHMMSSCC                PIC 9(8).
001000 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
001010     05  HORAS                    PIC 9(2).
001020     05  MINUTOS                  PIC 9(2).
001030     05  SEGUNDOS                 PIC 9(2).
001040     05  MILISEGUNDOS             PIC 9(2).

001050 01  FECHA-ACTUAL-ISO              PIC X(26).

001060 01  MENSAJE-RECHAZO               PIC X(60).
001061 01  MENSAJE-RECHAZO-R REDEFINES MENSAJE-RECHAZO.
001062     05  MENSAJE-RECHAZO-PREFIJO  PIC X(10).
001063     05  MENSAJE-RECHAZO-TEXTO    PIC X(50).

001070 PROCEDURE DIVISION.
001080 INICIO-BANK11 SECTION.
001090* Forzamos que se cree el fichero de transacciones si todavia no
001100* existe, igual que se hace en el resto de programas de la casa
001110* con F-MOVIMIENTOS.
001120     OPEN I-O TRANSACMS CLOSE TRANSACMS.
001130     MOVE 0 TO EVENTOS-LEIDOS.
001140     MOVE 0 TO EVENTOS-RECHAZADOS.
001150     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.
001160     OPEN INPUT EVENTOS.
001170     IF FSE NOT = "00"
001180         GO TO PSYS-ERR.

001190 LEER-EVENTO SECTION.
001200     READ EVENTOS AT END GO TO FIN-PROCESO.
001210     ADD 1 TO EVENTOS-LEIDOS.
001220     GO TO VALIDAR-EVENTO.

001230 VALIDAR-EVENTO SECTION.
001240* Un evento sin identificador o con importe no positivo se
001250* descarta sin detener el proceso: se deja constancia por consola
001260* y se pasa al siguiente registro del fichero.
001280     IF EVT-ID = SPACES
001290         MOVE "ID de evento nulo" TO MENSAJE-RECHAZO
001300         GO TO RECHAZAR-EVENTO.
001310     IF EVT-IMPORTE-REDEF NOT > 0
001320         MOVE "Monto invalido" TO MENSAJE-RECHAZO
001330         GO TO RECHAZAR-EVENTO.
001340     GO TO ESCRIBIR-EVENTO.

001350 RECHAZAR-EVENTO SECTION.
001360     ADD 1 TO EVENTOS-RECHAZADOS.
001370     IF MODO-PRUEBA-ACTIVO
001380         DISPLAY "BANK11 - " EVT-ID " " MENSAJE-RECHAZO.
001390     GO TO LEER-EVENTO.

001400 ESCRIBIR-EVENTO SECTION.
001410* Se construye un registro minimo: TXN-ID se copia tal cual del
001420* EVT-ID (no se numera a partir del contador de slot, al contrario
001430* que el resto de altas del sistema); el resto de campos de
001440* negocio quedan en blanco, tal y como llegan del evento.
001460     MOVE 0 TO ULTIMO-SLOT-TXN.
001470     OPEN I-O TRANSACMS.
001480     IF FSM NOT = "00" AND FSM NOT = "05"
001490         GO TO PSYS-ERR.

001500 LEER-ULTIMO-SLOT-EVENTO.
001510     READ TRANSACMS NEXT RECORD AT END GO TO GRABAR-EVENTO.
001520     IF SLOT-TXN > ULTIMO-SLOT-TXN
001530         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
001540     GO TO LEER-ULTIMO-SLOT-EVENTO.

001550 GRABAR-EVENTO SECTION.
001560     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
001570     INITIALIZE TRANSACCION-REG.
001580     MOVE EVT-ID                   TO TXN-ID.
001590     MOVE EVT-IMPORTE-REDEF        TO TXN-IMPORTE-REDEF.
001600     MOVE EVT-FECHA                TO TXN-FEC-EVENTO.
001610     MOVE "ACTIVE"                 TO TXN-ESTADO.
001620     MOVE "PENDING"                TO TXN-SITUACION.
001630     MOVE 0                        TO TXN-COMISION-REDEF.
001640     MOVE FECHA-ACTUAL-ISO         TO TXN-FEC-ALTA.

001650     WRITE TRANSACCION-REG INVALID KEY
001660         MOVE "Error al grabar el evento en TRANSACMS" TO MENSAJE-RECHAZO
001670         CLOSE TRANSACMS
001680         GO TO RECHAZAR-EVENTO.
001690     CLOSE TRANSACMS.
001700     GO TO LEER-EVENTO.

001710 CONSTRUIR-FECHA-ACTUAL SECTION.
001720* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
001730* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
001740* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros de
001750* transacciones.
001760     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001770     ACCEPT HORA-HHMMSSCC FROM TIME.
001780     STRING ANO            DELIMITED BY SIZE
001790            "-"             DELIMITED BY SIZE
001800            MES            DELIMITED BY SIZE
001810            "-"             DELIMITED BY SIZE
001820            DIA            DELIMITED BY SIZE
001830            "T"             DELIMITED BY SIZE
001840            HORAS          DELIMITED BY SIZE
001850            ":"             DELIMITED BY SIZE
001860            MINUTOS        DELIMITED BY SIZE
001870            ":"             DELIMITED BY SIZE
001880            SEGUNDOS       DELIMITED BY SIZE
001890            "Z"             DELIMITED BY SIZE
001900         INTO FECHA-ACTUAL-ISO.

001910 PSYS-ERR SECTION.
001920     CLOSE EVENTOS.
001930     DISPLAY "Ha ocurrido un error".
001940     DISPLAY "Vuelva mas tarde".
001950     GO TO FIN-BANK11.

001960 FIN-PROCESO SECTION.
001970     CLOSE EVENTOS.
001980     DISPLAY "BANK11 - eventos leidos: " EVENTOS-LEIDOS
001990             " rechazados: " EVENTOS-RECHAZADOS.

002000 FIN-BANK11 SECTION.
002010     EXIT.
