000100*================================================================
000110* PROGRAMA  : BANK4
000120* TITULO    : ALTA DE TRANSACCION DE RETIRO
000130* Subprograma del motor de contabilizacion. Se invoca desde
000140* BANK10 (EVALUAR-TIPO-PETICION) cuando la peticion trae
000150* PET-TIPO-TRANS = "WITHDRAWAL". Valida el importe, comprueba que
000160* el cliente no arrastre una deuda de credito vencida y, si todo
000170* es correcto, da de alta la transaccion con el importe en
000180* negativo en TRANSACMS.
000190*================================================================
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID. BANK4.
000220 AUTHOR. R. ALBIZU PEREZ.
000230 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000240 DATE-WRITTEN. 1989-05-02.
000250 DATE-COMPILED.
000260 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000270*----------------------------------------------------------------
000280* HISTORIAL DE MODIFICACIONES
000290*----------------------------------------------------------------
000300* 1989-05-02 RAP SOL-0052 Version inicial: alta de movimiento de
000310*            retirada de efectivo desde el cajero.
000320* 1994-11-09 PAR SOL-0401 Se deja de pedir tarjeta/PIN por
000330*            pantalla: el alta de retirada pasa a invocarse como
000340*            subprograma por lotes desde BANK10.
000350* 1998-12-03 JCN SOL-0877 Revision del ano 2000: la fecha de alta
000360*            se construye ya en formato AAAA-MM-DD de cuatro
000370*            digitos de ano.
000380* 2024-02-05 JCN SOL-4402 Se adapta el movimiento al nuevo
000390*            layout TRANSACCION-REG (copia TXNRECC) del motor
000400*            de contabilizacion unico; el importe se graba en     SOL4402 
000410*            negativo y se anade el control de deuda vencida.
000420* 2024-07-09 JCN SOL-4561 El alta deja de escribir TXN-ID en      SOL4561 
000430*            blanco: se compone a partir del contador de slot de
000440*            TRANSACMS para que BANK1 y BANK2 puedan localizar la
000450*            transaccion despues.
000460* 2024-07-16 JCN SOL-4570 El alta devuelve el TXN-ID asignado en  SOL4570 
000470*            PET-TXN-ID para que BANK10 pueda calcular a
000480*            continuacion la comision de la transaccion recien
000490*            contabilizada.
000500*----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000560     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000570            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT TRANSACMS ASSIGN TO DISK
000610     ORGANIZATION IS RELATIVE
000620     ACCESS MODE IS DYNAMIC
000630     RELATIVE KEY IS SLOT-TXN
000640     FILE STATUS IS FSM.

000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  TRANSACMS
000680     LABEL RECORD STANDARD
000690     VALUE OF FILE-ID IS "transacms.ubd".
000700     COPY TXNRECC.

000710 WORKING-STORAGE SECTION.
000720 77  FSM                          PIC X(2).
000730 77  SLOT-TXN                     PIC 9(9) COMP.
000740 77  ULTIMO-SLOT-TXN               PIC 9(9) COMP.
000750 77  SLOT-TXN-TEXTO                PIC 9(9).

000760 77  FECHA-AAAAMMDD                PIC 9(8).
000770 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000780     05  ANO                      PIC 9(4).
000790     05  MES                      PIC 9(2).
000800     05  DIA                      PIC 9(2).

000810 77  HORA-HHMMSSCC                PIC 9(8).
000820 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
000830     05  HORAS                    PIC 9(2).
000840     05  MINUTOS                  PIC 9(2).
000850     05  SEGUNDOS                 PIC 9(2).
000860     05  MILISEGUNDOS             PIC 9(2).

000870 01  FECHA-ACTUAL-ISO              PIC X(26).
000880 77  DEUDA-VENCIDA-ENCONTRADA      PIC X(1) VALUE "N".
000890     88  HAY-DEUDA-VENCIDA             VALUE "S".

000900 LINKAGE SECTION.
000910     COPY TXNREQC.
000920 01  RESULTADO-OPERACION          PIC X(1).
000930     88  OPERACION-ACEPTADA           VALUE "S".
000940     88  OPERACION-RECHAZADA          VALUE "N".
000950 01  MENSAJE-ERROR                PIC X(60).
000951 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
000952     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
000953     05  MENSAJE-ERROR-TEXTO      PIC X(50).

000960 PROCEDURE DIVISION USING PETICION-TRANS-REG
000970                          RESULTADO-OPERACION
000980                          MENSAJE-ERROR.
000990 INICIO-BANK4 SECTION.
001000* Forzamos que se cree el fichero de transacciones si todavia
001010* no existe, igual que se hace en el resto de programas de la
001020* casa con F-MOVIMIENTOS.
001030     OPEN I-O TRANSACMS CLOSE TRANSACMS.
001040     MOVE "S" TO RESULTADO-OPERACION.
001050     INITIALIZE MENSAJE-ERROR.
001060     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.

001070 VALIDAR-MONTO SECTION.
001080* El importe debe ser mayor que cero.
001090     IF PET-IMPORTE-REDEF NOT > 0
001100         MOVE "N" TO RESULTADO-OPERACION
001110         MOVE "El monto debe ser mayor a cero" TO MENSAJE-ERROR
001120         GO TO FIN-BANK4.

001130 COMPROBAR-DEUDA-VENCIDA SECTION.
001140* El retiro se bloquea si el cliente arrastra un cargo de credito
001150* activo y vencido.
001160     MOVE "N" TO DEUDA-VENCIDA-ENCONTRADA.
001170     OPEN INPUT TRANSACMS.
001180     IF FSM NOT = "00"
001190         GO TO PSYS-ERR.

001200 LEER-TXN-CLIENTE.
001210     READ TRANSACMS NEXT RECORD AT END GO TO FIN-LECTURA-DEUDA.
001220     IF TXN-CLIENTE-ID = PET-CLIENTE-ID
001230         IF TXN-ES-CARGO-CREDITO
001240             IF TXN-ACTIVA
001250                 IF TXN-FEC-TRANS < FECHA-ACTUAL-ISO
001260                     MOVE "S" TO DEUDA-VENCIDA-ENCONTRADA.
001270     GO TO LEER-TXN-CLIENTE.

001280 FIN-LECTURA-DEUDA.
001290     CLOSE TRANSACMS.
001300     IF HAY-DEUDA-VENCIDA
001310         MOVE "N" TO RESULTADO-OPERACION
001320         MOVE "Cliente tiene deudas vencidas" TO MENSAJE-ERROR
001330         GO TO FIN-BANK4.

001340 BUSCAR-ULTIMO-SLOT SECTION.
001350     MOVE 0 TO ULTIMO-SLOT-TXN.
001360     OPEN I-O TRANSACMS.
001370     IF FSM NOT = "00" AND FSM NOT = "05"
001380         GO TO PSYS-ERR.

001390 LEER-ULTIMO-SLOT.
001400     READ TRANSACMS NEXT RECORD AT END GO TO ESCRITURA-TRANSACCION.
001410     IF SLOT-TXN > ULTIMO-SLOT-TXN
001420         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
001430     GO TO LEER-ULTIMO-SLOT.

001440 ESCRITURA-TRANSACCION SECTION.
001450     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
001460* TXN-ID se compone a partir del propio contador de slot del
001470* fichero relativo compartido TRANSACMS: es unico entre todos
001480* los subprogramas porque todos abren el mismo fichero.
001490     MOVE SLOT-TXN                TO SLOT-TXN-TEXTO.
001500     MOVE SPACES                  TO TXN-ID.
001510     STRING "TXN"              DELIMITED BY SIZE
001520            SLOT-TXN-TEXTO      DELIMITED BY SIZE
001530         INTO TXN-ID.
001540* Se devuelve el TXN-ID recien asignado en el propio registro
001550* de peticion (PET-TXN-ID) para que BANK10 pueda invocar a
001560* continuacion el calculo de comision sobre esta transaccion.
001570     MOVE TXN-ID                  TO PET-TXN-ID.

001580     MOVE PET-CLIENTE-ID          TO TXN-CLIENTE-ID.
001590     MOVE PET-DEUDOR-DNI          TO TXN-DEUDOR-DNI.
001600     MOVE PET-PAGADOR-DNI         TO TXN-PAGADOR-DNI.
001610     MOVE PET-PRODUCTO-ID         TO TXN-PRODUCTO-ID.
001620     MOVE PET-CUENTA-ID           TO TXN-CUENTA-ID.
001630     MOVE PET-TIPO-OPERACION      TO TXN-TIPO-OPERACION.
001640     MOVE PET-CUENTA-DESTINO-ID   TO TXN-CUENTA-DESTINO-ID.
001650     MOVE "WITHDRAWAL"            TO TXN-TIPO.
001660     MOVE PET-ORIGEN              TO TXN-ORIGEN.
001670     MOVE "ACTIVE"                TO TXN-ESTADO.
001680     MOVE "PENDING"               TO TXN-SITUACION.
001690* Convenio de signo: las retiradas se graban en negativo.
001700     COMPUTE TXN-IMPORTE-REDEF = PET-IMPORTE-REDEF * -1.
001710     MOVE 0                       TO TXN-COMISION-REDEF.
001720     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
001730     MOVE PET-FECHA-EVENTO        TO TXN-FEC-EVENTO.
001740     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
001750     MOVE FECHA-ACTUAL-ISO        TO TXN-FEC-ALTA.

001760     WRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
001770     CLOSE TRANSACMS.
001780     GO TO FIN-BANK4.

001790 CONSTRUIR-FECHA-ACTUAL SECTION.
001800* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
001810* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
001820* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros
001830* de transacciones.
001840     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001850     ACCEPT HORA-HHMMSSCC FROM TIME.
001860     STRING ANO            DELIMITED BY SIZE
001870            "-"             DELIMITED BY SIZE
001880            MES            DELIMITED BY SIZE
001890            "-"             DELIMITED BY SIZE
001900            DIA            DELIMITED BY SIZE
001910            "T"             DELIMITED BY SIZE
001920            HORAS          DELIMITED BY SIZE
001930            ":"             DELIMITED BY SIZE
001940            MINUTOS        DELIMITED BY SIZE
001950            ":"             DELIMITED BY SIZE
001960            SEGUNDOS       DELIMITED BY SIZE
001970            "Z"             DELIMITED BY SIZE
001980         INTO FECHA-ACTUAL-ISO.

001990 PSYS-ERR SECTION.
002000     CLOSE TRANSACMS.
002010     MOVE "N" TO RESULTADO-OPERACION.
002020     MOVE "Error de E/S en fichero de transacciones" TO MENSAJE-ERROR.
002030     IF MODO-PRUEBA-ACTIVO
002040         DISPLAY "BANK4 - FSM=" FSM.

002050 FIN-BANK4 SECTION.
002060     EXIT PROGRAM.
