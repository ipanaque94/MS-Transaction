000100*================================================================
000110* PROGRAMA  : BANK9
000120* TITULO    : INFORME DE SALDO MEDIO DE CLIENTE
000130*
000140* Subprograma del motor de contabilizacion. Recorre TRANSACMS y
000150* acumula el importe de las transacciones activas de un cliente
000160* dentro de un rango de fechas de alta, escribiendo una linea de
000170* informe con el total, el numero de transacciones y el saldo
000180* medio en el fichero INFSALDO.
000190*================================================================
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID. BANK9.
000220 AUTHOR. M. GASCON RUBIO.
000230 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000240 DATE-WRITTEN. 1990-11-26.
000250 DATE-COMPILED.
000260 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000270*----------------------------------------------------------------
000280* HISTORIAL DE MODIFICACIONES
000290*----------------------------------------------------------------
000300* 1990-11-26 MGR SOL-0141 Version inicial: consulta en pantalla de
000310*            movimientos y transferencias programadas filtrados
000320*            por tarjeta y rango de fechas, con paginacion.
000330* 1992-06-03 RAP SOL-0276 Se anaden las transferencias programadas
000340*            como segundo tipo de consulta ademas de movimientos.
000350* 1998-12-03 JCN SOL-0877 Revision del ano 2000: la fecha de
000360*            filtrado pasa a componerse con cuatro digitos de ano.
000370* 2024-04-22 PAR SOL-4480 Se retira la consulta por pantalla; el  SOL4480 
000380*            rango de fechas y la tarjeta pasan a sustituirse por
000390*            cliente y rango de fechas de alta, y en vez de listar
000400*            movimientos se acumulan y se escribe una linea de
000410*            informe de saldo medio en INFSALDO.
000420*----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000480     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000490            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT TRANSACMS ASSIGN TO DISK
000530     ORGANIZATION IS RELATIVE
000540     ACCESS MODE IS DYNAMIC
000550     RELATIVE KEY IS SLOT-TXN
000560     FILE STATUS IS FSM.

000570     SELECT INFSALDO ASSIGN TO DISK
000580     ORGANIZATION IS SEQUENTIAL
000590     ACCESS MODE IS SEQUENTIAL
000600     FILE STATUS IS FSI.

000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  TRANSACMS
000640     LABEL RECORD STANDARD
000650     VALUE OF FILE-ID IS "transacms.ubd".
000660     COPY TXNRECC.

000670 FD  INFSALDO
000680     LABEL RECORD STANDARD
000690     VALUE OF FILE-ID IS "infsaldo.ubd".
000700     COPY BALRPTC.

000710 WORKING-STORAGE SECTION.
000720 77  FSM                          PIC X(2).
000730 77  FSI                          PIC X(2).
000740 77  SLOT-TXN                     PIC 9(9) COMP.

000750 01  TOTAL-ACUMULADO-AREA.
000760     05  TOTAL-ACUMULADO-GRUPO.
000770         10  TOTAL-ACUMULADO-ENT      PIC S9(13).
000780         10  TOTAL-ACUMULADO-DEC      PIC 9(2).
000790     05  TOTAL-ACUMULADO-REDEF REDEFINES TOTAL-ACUMULADO-GRUPO
000800                                      PIC S9(13)V99.
000810 77  NUM-TRANSACCIONES-ACUM       PIC 9(9) COMP.

000820 LINKAGE SECTION.
000830 01  PETICION-INFORME-REG.
000840     05  PET-CLIENTE-ID               PIC X(20).
000850     05  PET-FECHA-DESDE               PIC X(26).
000860     05  PET-FECHA-HASTA               PIC X(26).
000861 01  PET-CLIENTE-ID-R REDEFINES PET-CLIENTE-ID.
000862     05  PET-CLIENTE-SUCURSAL        PIC X(04).
000863     05  PET-CLIENTE-NUMERO          PIC X(16).
000870 01  RESULTADO-OPERACION          PIC X(1).
000880     88  OPERACION-ACEPTADA           VALUE "S".
000890     88  OPERACION-RECHAZADA          VALUE "N".
000900 01  MENSAJE-ERROR                PIC X(60).
000901 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
000902     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
000903     05  MENSAJE-ERROR-TEXTO      PIC X(50).

000910 PROCEDURE DIVISION USING PETICION-INFORME-REG
000920                          RESULTADO-OPERACION
000930                          MENSAJE-ERROR.
000940 INICIO-BANK9 SECTION.
000950* Forzamos que se cree el fichero de transacciones si todavia
000960* no existe, igual que se hace en el resto de programas de la
000970* casa con F-MOVIMIENTOS.
000980     OPEN I-O TRANSACMS CLOSE TRANSACMS.
000990     MOVE "S" TO RESULTADO-OPERACION.
001000     INITIALIZE MENSAJE-ERROR.
001010     MOVE 0 TO TOTAL-ACUMULADO-REDEF.
001020     MOVE 0 TO NUM-TRANSACCIONES-ACUM.

001030 ACUMULAR-INFORME SECTION.
001040* Se recorre TRANSACMS entero acumulando las transacciones activas
001050* del cliente cuya fecha de alta cae dentro del rango solicitado.
001070     OPEN INPUT TRANSACMS.
001080     IF FSM NOT = "00"
001090         GO TO PSYS-ERR.

001100 LEER-TXN-INFORME.
001110     READ TRANSACMS NEXT RECORD AT END GO TO FIN-LECTURA-INFORME.
001120     IF TXN-CLIENTE-ID = PET-CLIENTE-ID AND TXN-ACTIVA
001130         IF TXN-FEC-ALTA NOT < PET-FECHA-DESDE
001140             IF TXN-FEC-ALTA NOT > PET-FECHA-HASTA
001150                 ADD TXN-IMPORTE-REDEF TO TOTAL-ACUMULADO-REDEF
001160                 ADD 1 TO NUM-TRANSACCIONES-ACUM.
001170     GO TO LEER-TXN-INFORME.

001180 FIN-LECTURA-INFORME.
001190     CLOSE TRANSACMS.

001200 ESCRIBIR-INFORME SECTION.
001210* Average balance rounding - division con redondeo y guarda
001220* contra division por cero cuando no hay transacciones.
001230     MOVE PET-CLIENTE-ID          TO INF-CLIENTE-ID.
001240     MOVE TOTAL-ACUMULADO-REDEF   TO INF-TOTAL-REDEF.
001250     MOVE NUM-TRANSACCIONES-ACUM  TO INF-NUM-TRANSACCIONES.
001260     IF NUM-TRANSACCIONES-ACUM > 0
001270         COMPUTE INF-SALDO-MEDIO-REDEF ROUNDED =
001280             TOTAL-ACUMULADO-REDEF / NUM-TRANSACCIONES-ACUM
001290     ELSE
001300         MOVE 0 TO INF-SALDO-MEDIO-REDEF.

001310     OPEN OUTPUT INFSALDO.
001320     IF FSI NOT = "00"
001330         GO TO PSYS-ERR.
001340     WRITE INFORME-SALDO-REG.
001350     CLOSE INFSALDO.
001360     GO TO FIN-BANK9.

001370 PSYS-ERR SECTION.
001380     CLOSE TRANSACMS.
001390     CLOSE INFSALDO.
001400     MOVE "N" TO RESULTADO-OPERACION.
001410     MOVE "Error de E/S en informe de saldo" TO MENSAJE-ERROR.
001420     IF MODO-PRUEBA-ACTIVO
001430         DISPLAY "BANK9 - FSM=" FSM " FSI=" FSI.

001440 FIN-BANK9 SECTION.
001450     EXIT PROGRAM.
