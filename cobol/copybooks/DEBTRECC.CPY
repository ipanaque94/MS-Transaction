000100*================================================================
000110* DEBTRECC - DEUDA DE CREDITO ACTIVA (FICHERO MAESTRO)
000120* Copia del registro del fichero DEUDAMS (maestro de deudas de
000130* credito), organizacion relativa, clave relativa WS-DEU-SLOT
000140* (definida en cada programa que abre el fichero, segun costumbre
000150* de la casa de no repetir un unico campo de control entre
000160* programas). Un registro por deuda pendiente de un titular;
000170* PERIOD_BANK la lee, aplica el pago y la vuelve a escribir.
000180*----------------------------------------------------------------
000190* 2024-03-11 MGR SOL-4460 Alta inicial del layout de deuda.
000200* 2024-10-02 JCN SOL-4601 Se anade DEU-FEC-VENCE para poder exigir
000210*            que la deuda este vencida antes de admitir el pago.
000220*----------------------------------------------------------------
000230 01  DEUDA-REG.
000240     02  DEU-ID                       PIC X(20).
000250     02  DEU-DEUDOR-DNI               PIC X(15).
000260     02  DEU-IMPORTE-GRUPO.
000270         03  DEU-IMPORTE-ENT          PIC S9(11).
000280         03  DEU-IMPORTE-DEC          PIC 9(2).
000290     02  DEU-IMPORTE-REDEF REDEFINES DEU-IMPORTE-GRUPO
000300                                  PIC S9(11)V99.
000310     02  DEU-FEC-VENCE                PIC X(26).
000320     02  FILLER                       PIC X(40).
