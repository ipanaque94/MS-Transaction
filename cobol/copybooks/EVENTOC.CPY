000100*================================================================
000110* EVENTOC - EVENTO DE ORIGEN EXTERNO (FICHERO DE ENTRADA)
000120* Copia para el registro de eventos pendientes de volcar al
000130* fichero de transacciones (fichero EVENTOS, organizacion
000140* secuencial, orden de llegada). Los emisores de este fichero
000150* (pagos de credito, pagos con tarjeta, transferencias externas,
000160* retiros ordenados y altas de pago a terceros) identifican cada
000170* apunte con su propia clave de origen, distinta segun el caso;
000180* todas se vuelcan aqui bajo el mismo nombre de campo, EVT-ID,
000190* porque BANK11 los trata a todos de la misma manera.
000210*----------------------------------------------------------------
000220* 1991-03-11 PAR SOL-0190 Alta inicial del layout de apunte de
000230*            ajuste telefoneado.
000240* 2024-07-19 JCN SOL-4600 Se reconvierte el layout para los eventos
000250*            de origen externo que BANK11 vuelca a TRANSACMS.
000260*----------------------------------------------------------------
000270 01  EVENTO-REG.
000280     02  EVT-ID                      PIC X(36).
000290     02  EVT-IMPORTE-GRUPO.
000300         03  EVT-IMPORTE-ENT          PIC S9(11).
000310         03  EVT-IMPORTE-DEC          PIC 9(2).
000320     02  EVT-IMPORTE-REDEF REDEFINES EVT-IMPORTE-GRUPO
000330                                  PIC S9(11)V99.
000340     02  EVT-FECHA                    PIC X(26).
000350     02  FILLER                       PIC X(15).
