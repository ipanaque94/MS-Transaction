000100*================================================================
000110* BALRPTC - LINEA DE INFORME DE SALDO MEDIO DE CLIENTE
000120* Copia del registro de salida del fichero INFSALDO (informe de
000130* saldo medio por cliente y rango de fechas), organizacion
000140* secuencial. BANK9 escribe un registro por cada llamada a
000150* ACUMULAR-INFORME / ESCRIBIR-INFORME; no hay rotura de control
000160* ni cabeceras de pagina, una linea por informe solicitado.
000170*----------------------------------------------------------------
000180* 2024-04-22 PAR SOL-4480 Alta inicial del layout de informe.
000190*----------------------------------------------------------------
000200 01  INFORME-SALDO-REG.
000210     02  INF-CLIENTE-ID               PIC X(20).
000220     02  INF-TOTAL-GRUPO.
000230         03  INF-TOTAL-ENT            PIC S9(13).
000240         03  INF-TOTAL-DEC            PIC 9(2).
000250     02  INF-TOTAL-REDEF REDEFINES INF-TOTAL-GRUPO
000260                                  PIC S9(13)V99.
000270     02  INF-NUM-TRANSACCIONES        PIC 9(9) COMP.
000280     02  INF-SALDO-MEDIO-GRUPO.
000290         03  INF-SALDO-MEDIO-ENT      PIC S9(13).
000300         03  INF-SALDO-MEDIO-DEC      PIC 9(2).
000310     02  INF-SALDO-MEDIO-REDEF REDEFINES INF-SALDO-MEDIO-GRUPO
000320                                  PIC S9(13)V99.
000330     02  FILLER                       PIC X(25).
