000100*================================================================
000110* TXNRECC - TRANSACCION CONTABILIZADA (FICHERO MAESTRO)
000120* Copia del registro del fichero TRANSACMS (maestro de
000130* transacciones contabilizadas), organizacion relativa, clave
000140* relativa (contador de control local a cada programa). Un
000150* registro por transaccion dada de alta por
000160* cualquiera de los parrafos CREAR-* / PROCESAR-* de los programas
000170* BANK1, BANK4, BANK5, BANK6, BANK7, BANK8, BANK10, BANK11,
000180* ESCRIBI y PERIOD_BANK.
000190*----------------------------------------------------------------
000200* 2024-02-05 JCN SOL-4401 Alta inicial del layout de transaccion.
000210* 2024-06-18 MGR SOL-4512 Se anade TXN-ORIGEN para diferenciar
000220*            canal tarjeta de debito / credito.
000230* 2024-09-30 JCN SOL-4599 Se anade TXN-COMISION (comision fija
000240*            aplicada por CALCULAR-COMISION, programa BANK2).
000250* 1999-01-08 PAR SOL-3012 Ajuste de siglo: TXN-FEC-ALTA pasa a
000260*            formato AAAA-MM-DD para evitar el problema del ano
000270*            2000 en los informes de saldo.
000280*----------------------------------------------------------------
000290 01  TRANSACCION-REG.
000300     02  TXN-ID                      PIC X(36).
000310     02  TXN-CLIENTE-ID               PIC X(20).
000320     02  TXN-DEUDOR-DNI               PIC X(15).
000330     02  TXN-PAGADOR-DNI              PIC X(15).
000340     02  TXN-PRODUCTO-ID              PIC X(20).
000350     02  TXN-CUENTA-ID                PIC X(20).
000360     02  TXN-TIPO-OPERACION           PIC X(10).
000370     02  TXN-CUENTA-DESTINO-ID        PIC X(20).
000380     02  TXN-TIPO                     PIC X(20).
000390         88  TXN-ES-DEPOSITO              VALUE "DEPOSIT".
000400         88  TXN-ES-RETIRO                VALUE "WITHDRAWAL".
000410         88  TXN-ES-PAGO                  VALUE "PAYMENT".
000420         88  TXN-ES-CARGO-CREDITO         VALUE "CREDIT_CHARGE".
000430         88  TXN-ES-PAGO-CREDITO          VALUE "CREDIT_PAYMENT".
000440         88  TXN-ES-TRANSF-INTERNA        VALUE "TRANSFER_INTERNAL".
000450         88  TXN-ES-TRANSF-EXTERNA        VALUE "TRANSFER_EXTERNAL".
000460         88  TXN-ES-CARGO-TARJETA         VALUE "DEBIT_CARD_CHARGE".
000470         88  TXN-ES-RETIRO-TARJETA        VALUE "DEBIT_WITHDRAWAL".
000480         88  TXN-ES-PAGO-TARJETA          VALUE "DEBIT_CARD_PAYMENT".
000490         88  TXN-TIPO-COMISIONABLE        VALUE "DEPOSIT" "WITHDRAWAL".
000500     02  TXN-ORIGEN                   PIC X(12).
000510         88  TXN-ORIGEN-CAJERO            VALUE "ATM".
000520         88  TXN-ORIGEN-APP-MOVIL         VALUE "MOBILE_APP".
000530         88  TXN-ORIGEN-PORTAL-WEB        VALUE "WEB_PORTAL".
000540         88  TXN-ORIGEN-TARJETA-DEB       VALUE "DEBIT_CARD".
000550         88  TXN-ORIGEN-CREDITO           VALUE "CREDIT".
000560     02  TXN-ESTADO                   PIC X(8).
000570         88  TXN-ACTIVA                   VALUE "ACTIVE".
000580         88  TXN-INACTIVA                 VALUE "INACTIVE".
000590     02  TXN-SITUACION                PIC X(10).
000600         88  TXN-PENDIENTE                VALUE "PENDING".
000610     02  TXN-IMPORTE-GRUPO.
000620         03  TXN-IMPORTE-ENT          PIC S9(11).
000630         03  TXN-IMPORTE-DEC          PIC 9(2).
000640     02  TXN-IMPORTE-REDEF REDEFINES TXN-IMPORTE-GRUPO
000650                                  PIC S9(11)V99.
000660     02  TXN-COMISION-GRUPO.
000670         03  TXN-COMISION-ENT         PIC S9(9).
000680         03  TXN-COMISION-DEC         PIC 9(2).
000690     02  TXN-COMISION-REDEF REDEFINES TXN-COMISION-GRUPO
000700                                  PIC S9(9)V99.
000710     02  TXN-FEC-TRANS                PIC X(26).
000720     02  TXN-FEC-EVENTO               PIC X(26).
000730     02  TXN-DESCRIPCION              PIC X(100).
000740     02  TXN-FEC-ALTA                 PIC X(26).
000750     02  FILLER                       PIC X(30).
