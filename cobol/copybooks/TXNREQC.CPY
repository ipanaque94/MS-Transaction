000100*================================================================
000110* TXNREQC - PETICION DE TRANSACCION (FICHERO DE ENTRADA)
000120* Copia para el registro de peticiones pendientes de contabilizar
000130* (fichero PETICIONES, organizacion secuencial, orden de llegada).
000140* Una peticion por linea; el motor de contabilizacion (BANK10) la
000150* lee, la clasifica por PET-TIPO-TRANS y la despacha al parrafo de
000160* alta correspondiente.
000170*----------------------------------------------------------------
000180* 2024-02-05 JCN SOL-4401 Alta inicial del layout de peticion.
000190* 2024-06-18 MGR SOL-4512 Se anade PET-TARJETA para los cargos y
000200*            pagos con tarjeta de debito.
000205* 2024-07-02 JCN SOL-4560 Se anade PET-TXN-ID para identificar la
000206*            transaccion objeto de modificacion o de baja logica.
000210*----------------------------------------------------------------
000220 01  PETICION-TRANS-REG.
000225     02  PET-TXN-ID                  PIC X(36).
000230     02  PET-CLIENTE-ID              PIC X(20).
000240     02  PET-DEUDOR-DNI              PIC X(15).
000250     02  PET-PAGADOR-DNI             PIC X(15).
000260     02  PET-PRODUCTO-ID             PIC X(20).
000270     02  PET-CUENTA-ID               PIC X(20).
000280     02  PET-TIPO-OPERACION          PIC X(10).
000290     02  PET-CUENTA-DESTINO-ID       PIC X(20).
000300     02  PET-TARJETA-ID              PIC X(20).
000310     02  PET-TIPO-TRANS              PIC X(20).
000320         88  PET-ES-DEPOSITO              VALUE "DEPOSIT".
000330         88  PET-ES-RETIRO                VALUE "WITHDRAWAL".
000340         88  PET-ES-PAGO                  VALUE "PAYMENT".
000350         88  PET-ES-CARGO-CREDITO         VALUE "CREDIT_CHARGE".
000360         88  PET-ES-PAGO-CREDITO          VALUE "CREDIT_PAYMENT".
000370         88  PET-ES-TRANSF-INTERNA        VALUE "TRANSFER_INTERNAL".
000380         88  PET-ES-TRANSF-EXTERNA        VALUE "TRANSFER_EXTERNAL".
000390         88  PET-ES-CARGO-TARJETA         VALUE "DEBIT_CARD_CHARGE".
000400         88  PET-ES-RETIRO-TARJETA        VALUE "DEBIT_WITHDRAWAL".
000410         88  PET-ES-PAGO-TARJETA          VALUE "DEBIT_CARD_PAYMENT".
000420     02  PET-ORIGEN                  PIC X(12).
000430         88  PET-ORIGEN-CAJERO            VALUE "ATM".
000440         88  PET-ORIGEN-APP-MOVIL         VALUE "MOBILE_APP".
000450         88  PET-ORIGEN-PORTAL-WEB        VALUE "WEB_PORTAL".
000460         88  PET-ORIGEN-TARJETA-DEB       VALUE "DEBIT_CARD".
000470         88  PET-ORIGEN-CREDITO           VALUE "CREDIT".
000480     02  PET-IMPORTE-GRUPO.
000490         03  PET-IMPORTE-ENT          PIC S9(11).
000500         03  PET-IMPORTE-DEC          PIC 9(2).
000510     02  PET-IMPORTE-REDEF REDEFINES PET-IMPORTE-GRUPO
000520                                  PIC S9(11)V99.
000530     02  PET-FECHA-EVENTO             PIC X(26).
000540     02  PET-FECHA-TRANS              PIC X(26).
000550     02  PET-DESCRIPCION              PIC X(100).
000560     02  FILLER                       PIC X(01).
