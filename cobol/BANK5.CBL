000100*================================================================
000110* PROGRAMA  : BANK5
000120* TITULO    : ALTA DE TRANSACCION DE INGRESO
000130* Subprograma del motor de contabilizacion. Se invoca desde
000140* BANK10 (EVALUAR-TIPO-PETICION) cuando la peticion trae
000150* PET-TIPO-TRANS = "DEPOSIT". Valida el importe, comprueba que
000160* el cliente no arrastre una deuda de credito vencida y, si
000170* todo es correcto, da de alta la transaccion en TRANSACMS.
000180*================================================================
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK5.
000210 AUTHOR. M. GASCON RUBIO.
000220 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000230 DATE-WRITTEN. 1989-04-11.
000240 DATE-COMPILED.
000250 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000260*----------------------------------------------------------------
000270* HISTORIAL DE MODIFICACIONES
000280*----------------------------------------------------------------
000290* 1989-04-11 MGR SOL-0041 Version inicial: alta de movimiento de
000300*            ingreso de efectivo desde el cajero.
000310* 1994-11-02 PAR SOL-0398 Se deja de pedir tarjeta/PIN por
000320*            pantalla: el alta de ingreso pasa a invocarse como
000330*            subprograma por lotes desde BANK10.
000340* 1998-12-03 JCN SOL-0877 Revision del ano 2000: la fecha de alta
000350*            se construye ya en formato AAAA-MM-DD de cuatro
000360*            digitos de ano.
000370* 2024-02-05 JCN SOL-4401 Se adapta el movimiento al nuevo
000380*            layout TRANSACCION-REG (copia TXNRECC) del motor
000390*            de contabilizacion unico; se anade el control de     SOL4401 
000400*            deuda vencida antes de admitir el ingreso.
000410* 2024-07-09 JCN SOL-4562 El alta deja de escribir TXN-ID en      SOL4562 
000420*            blanco: se compone a partir del contador de slot de
000430*            TRANSACMS para que BANK1 y BANK2 puedan localizar la
000440*            transaccion despues.
000450* 2024-07-16 JCN SOL-4570 El alta devuelve el TXN-ID asignado en  SOL4570 
000460*            PET-TXN-ID para que BANK10 pueda calcular a
000470*            continuacion la comision de la transaccion recien
000480*            contabilizada.
000490*----------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS DIGITOS-VALIDOS IS "0" THRU "9"
000550     UPSI-0 ON STATUS IS MODO-PRUEBA-ACTIVO
000560            OFF STATUS IS MODO-PRUEBA-INACTIVO.

000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT TRANSACMS ASSIGN TO DISK
000600     ORGANIZATION IS RELATIVE
000610     ACCESS MODE IS DYNAMIC
000620     RELATIVE KEY IS SLOT-TXN
000630     FILE STATUS IS FSM.

000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  TRANSACMS
000670     LABEL RECORD STANDARD
000680     VALUE OF FILE-ID IS "transacms.ubd".
000690     COPY TXNRECC.

000700 WORKING-STORAGE SECTION.
000710 77  FSM                          PIC X(2).
000720 77  SLOT-TXN                     PIC 9(9) COMP.
000730 77  ULTIMO-SLOT-TXN               PIC 9(9) COMP.
000740 77  SLOT-TXN-TEXTO                PIC 9(9).

000750 77  FECHA-AAAAMMDD                PIC 9(8).
000760 01  FECHA-AAAAMMDD-R REDEFINES FECHA-AAAAMMDD.
000770     05  ANO                      PIC 9(4).
000780     05  MES                      PIC 9(2).
000790     05  DIA                      PIC 9(2).

000800 77  HORA-HHMMSSCC                PIC 9(8).
000810 01  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
000820     05  HORAS                    PIC 9(2).
000830     05  MINUTOS                  PIC 9(2).
000840     05  SEGUNDOS                 PIC 9(2).
000850     05  MILISEGUNDOS             PIC 9(2).

000860 01  FECHA-ACTUAL-ISO              PIC X(26).
000870 77  DEUDA-VENCIDA-ENCONTRADA      PIC X(1) VALUE "N".
000880     88  HAY-DEUDA-VENCIDA             VALUE "S".

000890 LINKAGE SECTION.
000900     COPY TXNREQC.
000910 01  RESULTADO-OPERACION          PIC X(1).
000920     88  OPERACION-ACEPTADA           VALUE "S".
000930     88  OPERACION-RECHAZADA          VALUE "N".
000940 01  MENSAJE-ERROR                PIC X(60).
000941 01  MENSAJE-ERROR-R REDEFINES MENSAJE-ERROR.
000942     05  MENSAJE-ERROR-PREFIJO    PIC X(10).
000943     05  MENSAJE-ERROR-TEXTO      PIC X(50).

000950 PROCEDURE DIVISION USING PETICION-TRANS-REG
000960                          RESULTADO-OPERACION
000970                          MENSAJE-ERROR.
000980 INICIO-BANK5 SECTION.
000990* Forzamos que se cree el fichero de transacciones si todavia
001000* no existe, igual que se hace en el resto de programas de la
001010* casa con F-MOVIMIENTOS.
001020     OPEN I-O TRANSACMS CLOSE TRANSACMS.
001030     MOVE "S" TO RESULTADO-OPERACION.
001040     INITIALIZE MENSAJE-ERROR.
001050     PERFORM CONSTRUIR-FECHA-ACTUAL THRU CONSTRUIR-FECHA-ACTUAL.

001060 VALIDAR-MONTO SECTION.
001070* El importe debe ser mayor que cero.
001080     IF PET-IMPORTE-REDEF NOT > 0
001090         MOVE "N" TO RESULTADO-OPERACION
001100         MOVE "El monto debe ser mayor a cero" TO MENSAJE-ERROR
001110         GO TO FIN-BANK5.

001120 COMPROBAR-DEUDA-VENCIDA SECTION.
001130* El ingreso se bloquea si el cliente arrastra un cargo de credito
001140* activo y vencido.
001150     MOVE "N" TO DEUDA-VENCIDA-ENCONTRADA.
001160     OPEN INPUT TRANSACMS.
001170     IF FSM NOT = "00"
001180         GO TO PSYS-ERR.

001190 LEER-TXN-CLIENTE.
001200     READ TRANSACMS NEXT RECORD AT END GO TO FIN-LECTURA-DEUDA.
001210     IF TXN-CLIENTE-ID = PET-CLIENTE-ID
001220         IF TXN-ES-CARGO-CREDITO
001230             IF TXN-ACTIVA
001240                 IF TXN-FEC-TRANS < FECHA-ACTUAL-ISO
001250                     MOVE "S" TO DEUDA-VENCIDA-ENCONTRADA.
001260     GO TO LEER-TXN-CLIENTE.

001270 FIN-LECTURA-DEUDA.
001280     CLOSE TRANSACMS.
001290     IF HAY-DEUDA-VENCIDA
001300         MOVE "N" TO RESULTADO-OPERACION
001310         MOVE "Cliente tiene deudas vencidas" TO MENSAJE-ERROR
001320         GO TO FIN-BANK5.

001330 BUSCAR-ULTIMO-SLOT SECTION.
001340     MOVE 0 TO ULTIMO-SLOT-TXN.
001350     OPEN I-O TRANSACMS.
001360     IF FSM NOT = "00" AND FSM NOT = "05"
001370         GO TO PSYS-ERR.

001380 LEER-ULTIMO-SLOT.
001390     READ TRANSACMS NEXT RECORD AT END GO TO ESCRITURA-TRANSACCION.
001400     IF SLOT-TXN > ULTIMO-SLOT-TXN
001410         MOVE SLOT-TXN TO ULTIMO-SLOT-TXN.
001420     GO TO LEER-ULTIMO-SLOT.

001430 ESCRITURA-TRANSACCION SECTION.
001440     ADD 1 TO ULTIMO-SLOT-TXN GIVING SLOT-TXN.
001450* TXN-ID se compone a partir del propio contador de slot del
001460* fichero relativo compartido TRANSACMS: es unico entre todos
001470* los subprogramas porque todos abren el mismo fichero.
001480     MOVE SLOT-TXN                TO SLOT-TXN-TEXTO.
001490     MOVE SPACES                  TO TXN-ID.
001500     STRING "TXN"              DELIMITED BY SIZE
001510            SLOT-TXN-TEXTO      DELIMITED BY SIZE
001520         INTO TXN-ID.
001530* Se devuelve el TXN-ID recien asignado en el propio registro
001540* de peticion (PET-TXN-ID) para que BANK10 pueda invocar a
001550* continuacion el calculo de comision sobre esta transaccion.
001560     MOVE TXN-ID                  TO PET-TXN-ID.

001570     MOVE PET-CLIENTE-ID          TO TXN-CLIENTE-ID.
001580     MOVE PET-DEUDOR-DNI          TO TXN-DEUDOR-DNI.
001590     MOVE PET-PAGADOR-DNI         TO TXN-PAGADOR-DNI.
001600     MOVE PET-PRODUCTO-ID         TO TXN-PRODUCTO-ID.
001610     MOVE PET-CUENTA-ID           TO TXN-CUENTA-ID.
001620     MOVE PET-TIPO-OPERACION      TO TXN-TIPO-OPERACION.
001630     MOVE PET-CUENTA-DESTINO-ID   TO TXN-CUENTA-DESTINO-ID.
001640     MOVE "DEPOSIT"               TO TXN-TIPO.
001650     MOVE PET-ORIGEN              TO TXN-ORIGEN.
001660     MOVE "ACTIVE"                TO TXN-ESTADO.
001670     MOVE "PENDING"               TO TXN-SITUACION.
001680     MOVE PET-IMPORTE-REDEF       TO TXN-IMPORTE-REDEF.
001690     MOVE 0                       TO TXN-COMISION-REDEF.
001700     MOVE PET-FECHA-TRANS         TO TXN-FEC-TRANS.
001710     MOVE PET-FECHA-EVENTO        TO TXN-FEC-EVENTO.
001720     MOVE PET-DESCRIPCION         TO TXN-DESCRIPCION.
001730     MOVE FECHA-ACTUAL-ISO        TO TXN-FEC-ALTA.

001740     WRITE TRANSACCION-REG INVALID KEY GO TO PSYS-ERR.
001750     CLOSE TRANSACMS.
001760     GO TO FIN-BANK5.

001770 CONSTRUIR-FECHA-ACTUAL SECTION.
001780* Sustituye a FUNCTION CURRENT-DATE: la fecha y hora del sistema
001790* se obtienen con ACCEPT FROM DATE / FROM TIME y se componen a
001800* mano en el formato AAAA-MM-DDTHH:MM:SS que usan los ficheros
001810* de transacciones.
001820     ACCEPT FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001830     ACCEPT HORA-HHMMSSCC FROM TIME.
001840     STRING ANO            DELIMITED BY SIZE
001850            "-"             DELIMITED BY SIZE
001860            MES            DELIMITED BY SIZE
001870            "-"             DELIMITED BY SIZE
001880            DIA            DELIMITED BY SIZE
001890            "T"             DELIMITED BY SIZE
001900            HORAS          DELIMITED BY SIZE
001910            ":"             DELIMITED BY SIZE
001920            MINUTOS        DELIMITED BY SIZE
001930            ":"             DELIMITED BY SIZE
001940            SEGUNDOS       DELIMITED BY SIZE
001950            "Z"             DELIMITED BY SIZE
001960         INTO FECHA-ACTUAL-ISO.

001970 PSYS-ERR SECTION.
001980     CLOSE TRANSACMS.
001990     MOVE "N" TO RESULTADO-OPERACION.
002000     MOVE "Error de E/S en fichero de transacciones" TO MENSAJE-ERROR.
002010     IF MODO-PRUEBA-ACTIVO
002020         DISPLAY "BANK5 - FSM=" FSM.

002030 FIN-BANK5 SECTION.
002040     EXIT PROGRAM.
